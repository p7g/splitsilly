000100 IDENTIFICATION DIVISION.                                        SPLT1
000200 PROGRAM-ID. SPLT1.                                              SPLT1
000300 AUTHOR. R. ARANDA.                                              SPLT1
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.           SPLT1
000500 DATE-WRITTEN. 06/14/1989.                                       SPLT1
000600 DATE-COMPILED. 06/14/1989.                                      SPLT1
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.               SPLT1
000800******************************************************************SPLT1
000900*  SPLT1 - GROUP LEDGER SETTLEMENT RUN, MASTER CONTROL DRIVER.  * SPLT1
001000*  READS THE RUN CONTROL CARD AND THE MEMBER ROSTER, PRINTS THE * SPLT1
001100*  RUN BANNER, THEN CALLS THE THREE SETTLEMENT STAGE PROGRAMS   * SPLT1
001200*  IN FIXED ORDER:                                              * SPLT1
001300*      SPLT2 - PER-EXPENSE DEBT CALCULATOR / SPLIT VALIDATOR    * SPLT1
001400*      SPLT3 - DEBT AGGREGATOR, NETTING AND SIMPLIFIER          * SPLT1
001500*      SPLT4 - SETTLEMENT REPORT WRITER                         * SPLT1
001600*  THIS REPLACES THE OLD SINGLE-PROGRAM LEDGER CLOSE THAT RAN   * SPLT1
001700*  ON THE WEEKEND BATCH WINDOW BEFORE THE GROUP LEDGER PROJECT. * SPLT1
001800*------------------------------------------------------------- * SPLT1
001900*  CHANGE LOG                                                   * SPLT1
002000*  DATE     BY   TICKET    DESCRIPTION                          * SPLT1
002100*  -------- ---- --------- ------------------------------------ * SPLT1
002200*  06/14/89 RAA  GL-0001   INITIAL VERSION, REPLACES LEDGCLSE.   * SPLT1
002300*  09/02/89 RAA  GL-0014   ADD RUNCTL CARD FOR GROUP NAME/DATE. * SPLT1
002400*  01/22/90 MTS  GL-0019   MEMBER TABLE NOW LOADED ONCE HERE    * SPLT1
002500*                          AND PASSED DOWN, WAS RELOADED THRICE.* SPLT1
002600*  07/11/90 MTS  GL-0027   ADD SIMPLIFY FLAG DISPLAY ON BANNER. * SPLT1
002700*  03/04/91 RAA  GL-0033   BUMP MEMBER TABLE TO 50 ENTRIES, THE * SPLT1
002800*                          SOFTBALL LEAGUE GROUP BLEW THE OLD   * SPLT1
002900*                          LIMIT OF 25.                         * SPLT1
003000*  11/19/92 CGV  GL-0041   FILE STATUS CHECKS ON OPEN, SILENT   * SPLT1
003100*                          ABEND ON MISSING RUNCTL WAS A PAIN   * SPLT1
003200*                          TO TRACE IN PROD.                    * SPLT1
003300*  05/06/93 RAA  GL-0048   CLEANED UP GOTOS IN 900 RANGE.       * SPLT1
003400*  02/18/94 MTS  GL-0052   RUN DATE NOW ECHOED FROM RUNCTL, NOT * SPLT1
003500*                          FUNCTION CURRENT-DATE, SO RERUNS OF  * SPLT1
003600*                          AN OLD BATCH REPORT CORRECTLY.       * SPLT1
003700*  08/30/95 CGV  GL-0059   ADDED ABEND CODE DISPLAY FOR OPS.    * SPLT1
003800*  04/02/96 RAA  GL-0066   SPLT3 NOW ALSO GETS RC-CONTROL-GROUP.* SPLT1
003900*  10/14/97 MTS  GL-0071   CLEANUP OF UNUSED W01 FIELDS.        * SPLT1
004000*  12/29/98 CGV  GL-0080   Y2K: RC-RUN-DATE AND MEMBER DATE     * SPLT1
004100*                          FIELDS CONFIRMED FULL 4-DIGIT YEAR,  * SPLT1
004200*                          NO WINDOWING NEEDED IN THIS PROGRAM. * SPLT1
004300*  06/09/99 CGV  GL-0083   Y2K SIGN-OFF - NO CHANGES REQUIRED.  * SPLT1
004400*  02/02/01 RAA  GL-0091   ADDED MEMBER COUNT TO BANNER.        * SPLT1
004500*  11/15/03 MTS  GL-0102   SWITCH UPSI-0 NOW SELECTS VERBOSE    * SPLT1
004600*                          STAGE-COMPLETION MESSAGES FOR OPS.   * SPLT1
004700******************************************************************SPLT1
004800 ENVIRONMENT DIVISION.                                           SPLT1
004900 CONFIGURATION SECTION.                                          SPLT1
005000 SPECIAL-NAMES.                                                  SPLT1
005100     C01 IS TOP-OF-FORM                                          SPLT1
005200     UPSI-0 IS GL-VERBOSE-SWITCH                                 SPLT1
005300         ON STATUS IS GL-VERBOSE-ON                              SPLT1
005400         OFF STATUS IS GL-VERBOSE-OFF.                           SPLT1
005500 INPUT-OUTPUT SECTION.                                           SPLT1
005600 FILE-CONTROL.                                                   SPLT1
005700     SELECT RUNCTL ASSIGN TO RUNCTL                               SPLT1
005800         ORGANIZATION IS LINE SEQUENTIAL                         SPLT1
005900         FILE STATUS IS WS-RC-STATUS.                            SPLT1
006000     SELECT MEMBERS ASSIGN TO MEMBERS                             SPLT1
006100         ORGANIZATION IS LINE SEQUENTIAL                         SPLT1
006200         FILE STATUS IS WS-SM-STATUS.                            SPLT1
006300 DATA DIVISION.                                                  SPLT1
006400 FILE SECTION.                                                   SPLT1
006500 FD  RUNCTL                                                      SPLT1
006600     LABEL RECORD STANDARD.                                      SPLT1
006700 01  RC-CONTROL-RECORD.                                          SPLT1
006800     05  RC-GROUP-NAME           PIC X(20).                      SPLT1
006900     05  RC-RUN-DATE             PIC 9(8).                       SPLT1
007000     05  RC-SIMPLIFY-FLAG        PIC X(1).                       SPLT1
007100         88  RC-SIMPLIFY-ON          VALUE "Y".                  SPLT1
007200         88  RC-SIMPLIFY-OFF         VALUE "N".                  SPLT1
007300     05  FILLER                  PIC X(11).                      SPLT1
007310 01  RC-SHORT-NAME-VIEW REDEFINES RC-CONTROL-RECORD.              SPLT1
007320     05  RC-GROUP-SHORT-NAME     PIC X(8).                       SPLT1
007330     05  FILLER                  PIC X(32).                      SPLT1
007340 01  RC-RUN-DATE-VIEW REDEFINES RC-CONTROL-RECORD.                SPLT1
007350     05  FILLER                  PIC X(20).                      SPLT1
007360     05  RC-RUN-DATE-GROUP.                                       SPLT1
007370         10  RC-RUN-CC           PIC 9(2).                       SPLT1
007380         10  RC-RUN-YY           PIC 9(2).                       SPLT1
007390         10  RC-RUN-MM           PIC 9(2).                       SPLT1
007395         10  RC-RUN-DD           PIC 9(2).                       SPLT1
007397     05  FILLER                  PIC X(12).                      SPLT1
007400 FD  MEMBERS                                                     SPLT1
007500     LABEL RECORD STANDARD.                                      SPLT1
007600 01  SM-MEMBER-RECORD.                                           SPLT1
007700     05  SM-MEMBER-NAME          PIC X(10).                      SPLT1
007800     05  FILLER                  PIC X(10).                      SPLT1
007900 WORKING-STORAGE SECTION.                                        SPLT1
008000 77  WS-RC-STATUS                PIC X(2).                       SPLT1
008100 77  WS-SM-STATUS                PIC X(2).                       SPLT1
008200 77  WS-MEMBER-COUNT             PIC 9(3) COMP.                  SPLT1
008300 77  WS-MEMBER-MAX               PIC 9(3) COMP VALUE 50.         SPLT1
008400 77  WS-SUB-1                    PIC 9(3) COMP.                  SPLT1
008500 77  WS-ABEND-CODE               PIC X(4) VALUE SPACES.          SPLT1
008600 01  WS-MEMBER-TABLE.                                            SPLT1
008700     05  WS-MEMBER-ENTRY OCCURS 50 TIMES                         SPLT1
008800                         INDEXED BY WS-MEMBER-IDX.                SPLT1
008900         10  WS-MEMBER-NAME      PIC X(10).                      SPLT1
008910 01  WS-MEMBER-TABLE-ALT REDEFINES WS-MEMBER-TABLE.                SPLT1
008920     05  WS-MEMBER-ENTRY-ALT OCCURS 50 TIMES.                     SPLT1
008930         10  WS-MEMBER-NAME-PFX  PIC X(5).                       SPLT1
008940         10  WS-MEMBER-NAME-SFX  PIC X(5).                       SPLT1
009000 PROCEDURE DIVISION.                                              SPLT1
009100 100-MAIN-CONTROL.                                                SPLT1
009200     PERFORM 110-OPEN-CONTROL-FILES.                              SPLT1
009300     PERFORM 150-LOAD-MEMBER-TABLE THRU 180-LOAD-MEMBER-DONE.     SPLT1
009400     PERFORM 190-PRINT-RUN-BANNER.                                SPLT1
009500     PERFORM 200-RUN-CALCULATOR.                                  SPLT1
009600     PERFORM 300-RUN-AGGREGATOR.                                  SPLT1
009700     PERFORM 400-RUN-REPORT.                                      SPLT1
009800     DISPLAY "SPLT1 - SETTLEMENT RUN COMPLETE".                   SPLT1
009900     STOP RUN.                                                    SPLT1
010000 110-OPEN-CONTROL-FILES.                                          SPLT1
010100     OPEN INPUT RUNCTL.                                           SPLT1
010200     IF WS-RC-STATUS NOT = "00"                                   SPLT1
010300         MOVE "AB01" TO WS-ABEND-CODE                             SPLT1
010400         GO TO 900-ABEND-RUN                                      SPLT1
010500     END-IF.                                                      SPLT1
010600     READ RUNCTL                                                  SPLT1
010700         AT END                                                   SPLT1
010800             MOVE "AB02" TO WS-ABEND-CODE                         SPLT1
010900             GO TO 900-ABEND-RUN                                  SPLT1
011000     END-READ.                                                    SPLT1
011100     CLOSE RUNCTL.                                                SPLT1
011200     OPEN INPUT MEMBERS.                                          SPLT1
011300     IF WS-SM-STATUS NOT = "00"                                   SPLT1
011400         MOVE "AB03" TO WS-ABEND-CODE                             SPLT1
011500         GO TO 900-ABEND-RUN                                      SPLT1
011600     END-IF.                                                      SPLT1
011700 150-LOAD-MEMBER-TABLE.                                           SPLT1
011800     MOVE ZERO TO WS-MEMBER-COUNT.                                SPLT1
011900 160-LOAD-MEMBER-LOOP.                                            SPLT1
012000     READ MEMBERS AT END GO TO 180-LOAD-MEMBER-DONE.              SPLT1
012100     IF WS-MEMBER-COUNT >= WS-MEMBER-MAX                          SPLT1
012200         MOVE "AB04" TO WS-ABEND-CODE                             SPLT1
012300         GO TO 900-ABEND-RUN                                      SPLT1
012400     END-IF.                                                      SPLT1
012500     ADD 1 TO WS-MEMBER-COUNT.                                    SPLT1
012600     SET WS-MEMBER-IDX TO WS-MEMBER-COUNT.                        SPLT1
012700     MOVE SM-MEMBER-NAME TO WS-MEMBER-NAME(WS-MEMBER-IDX).        SPLT1
012800     GO TO 160-LOAD-MEMBER-LOOP.                                  SPLT1
012900 180-LOAD-MEMBER-DONE.                                            SPLT1
013000     CLOSE MEMBERS.                                               SPLT1
013100 190-PRINT-RUN-BANNER.                                            SPLT1
013200     DISPLAY "===================================================".SPLT1
013300     DISPLAY "SPLT1 - GROUP LEDGER SETTLEMENT RUN".                SPLT1
013400     DISPLAY "GROUP: " RC-GROUP-NAME.                              SPLT1
013500     DISPLAY "RUN DATE: " RC-RUN-DATE.                             SPLT1
013600     DISPLAY "MEMBERS ON ROSTER: " WS-MEMBER-COUNT.                SPLT1
013700     IF RC-SIMPLIFY-ON                                            SPLT1
013800         DISPLAY "FULL SIMPLIFICATION: YES"                       SPLT1
013900     ELSE                                                         SPLT1
014000         DISPLAY "FULL SIMPLIFICATION: NO"                        SPLT1
014100     END-IF.                                                      SPLT1
014200     DISPLAY "===================================================".SPLT1
014300 200-RUN-CALCULATOR.                                              SPLT1
014400     IF GL-VERBOSE-ON                                             SPLT1
014500         DISPLAY "SPLT1 - CALLING SPLT2 (EXPENSE CALCULATOR)"     SPLT1
014600     END-IF.                                                      SPLT1
014700     CALL "SPLT2" USING RC-CONTROL-RECORD.                        SPLT1
014800 300-RUN-AGGREGATOR.                                               SPLT1
014900     IF GL-VERBOSE-ON                                              SPLT1
015000         DISPLAY "SPLT1 - CALLING SPLT3 (AGGREGATOR/SIMPLIFIER)"  SPLT1
015100     END-IF.                                                      SPLT1
015200     CALL "SPLT3" USING RC-CONTROL-RECORD.                        SPLT1
015300 400-RUN-REPORT.                                                  SPLT1
015400     IF GL-VERBOSE-ON                                             SPLT1
015500         DISPLAY "SPLT1 - CALLING SPLT4 (SETTLEMENT REPORT)"      SPLT1
015600     END-IF.                                                      SPLT1
015700     CALL "SPLT4" USING RC-CONTROL-RECORD.                        SPLT1
015800 900-ABEND-RUN.                                                   SPLT1
015900     DISPLAY "SPLT1 - ABEND " WS-ABEND-CODE " ON CONTROL OPEN".   SPLT1
016000     DISPLAY "RUNCTL STATUS: " WS-RC-STATUS.                      SPLT1
016100     DISPLAY "MEMBERS STATUS: " WS-SM-STATUS.                     SPLT1
016200     STOP RUN.                                                    SPLT1
