000100 IDENTIFICATION DIVISION.                                        SPLT2
000200 PROGRAM-ID. SPLT2.                                              SPLT2
000300 AUTHOR. R. ARANDA.                                              SPLT2
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.           SPLT2
000500 DATE-WRITTEN. 06/16/1989.                                       SPLT2
000600 DATE-COMPILED. 06/16/1989.                                      SPLT2
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.               SPLT2
000800******************************************************************SPLT2
000900*  SPLT2 - PER-EXPENSE DEBT CALCULATOR AND SPLIT VALIDATOR.     * SPLT2
001000*  MATCHES EACH EXPENSE HEADER ON EXPENSES AGAINST ITS SPLIT     * SPLT2
001100*  LINES ON SPLITS (SPLITS IS IN THE SAME EXP-ID ORDER AS        * SPLT2
001200*  EXPENSES - THIS IS A PLAIN SEQUENTIAL LOOK-AHEAD MATCH, NOT   * SPLT2
001300*  A SORT/MERGE).  REJECTS A SPLIT THAT FAILS THE ADD-UP CHECK,  * SPLT2
001400*  OTHERWISE COMPUTES EACH PARTICIPANT'S SHARE OF THE EXPENSE    * SPLT2
001500*  AND WRITES ONE EXPDEBTS RECORD PER PARTICIPANT.               * SPLT2
001600*------------------------------------------------------------- * SPLT2
001700*  CHANGE LOG                                                   * SPLT2
001800*  DATE     BY   TICKET    DESCRIPTION                          * SPLT2
001900*  -------- ---- --------- ------------------------------------ * SPLT2
002000*  06/16/89 RAA  GL-0002   INITIAL VERSION.                     * SPLT2
002100*  09/02/89 RAA  GL-0014   RECEIVE RC-CONTROL-RECORD FROM SPLT1, SPLT2
002200*                          NO LONGER OPENS RUNCTL ITSELF.        * SPLT2
002300*  11/30/89 MTS  GL-0017   FIXED EXACT-SPLIT CHECK, WAS COMPARING SPLT2
002400*                          AGAINST THE EFFECTIVE AMOUNT INSTEAD  * SPLT2
002500*                          OF THE ORIGINAL EXPENSE AMOUNT.       * SPLT2
002600*  01/22/90 MTS  GL-0019   SPLIT TABLE BUMPED TO 50 ROWS.        * SPLT2
002700*  07/11/90 MTS  GL-0027   ADDED TYPE-4 (LEGACY ADJUSTMENT)      * SPLT2
002800*                          SPLIT METHOD FOR OLD SETTLE-UP DATA.  * SPLT2
002900*  03/04/91 RAA  GL-0034   EXCHANGE RATE APPLIED BEFORE SPLIT,   * SPLT2
003000*                          TRUNCATED TO WHOLE CENTS PER FINANCE. * SPLT2
003100*  11/19/92 CGV  GL-0041   FILE STATUS CHECK ON EXPDEBTS OPEN.   * SPLT2
003200*  05/06/93 RAA  GL-0048   REJECTED EXPENSES NOW SKIPPED CLEANLY,SPLT2
003300*                          OLD CODE STILL WROTE A ZERO ROW.      * SPLT2
003400*  02/18/94 MTS  GL-0053   DISPLAY REJECT REASON TO SYSOUT FOR   * SPLT2
003500*                          OPS TO SEE WITHOUT WAITING ON REPORT. * SPLT2
003600*  12/29/98 CGV  GL-0080   Y2K: EH-EXP-DATE CONFIRMED 4-DIGIT    * SPLT2
003700*                          CENTURY/YEAR, ORDERING/DISPLAY ONLY.  * SPLT2
003800*  10/14/97 MTS  GL-0071   CLEANUP OF UNUSED W01 FIELDS.         * SPLT2
003900*  02/02/01 RAA  GL-0092   SHARES DIVISOR ZERO NOW REJECTS THE   * SPLT2
004000*                          EXPENSE INSTEAD OF ABENDING ON SIZE   * SPLT2
004100*                          ERROR (SOFTBALL GROUP, ZERO SHARES).  * SPLT2
004200******************************************************************SPLT2
004300 ENVIRONMENT DIVISION.                                           SPLT2
004400 CONFIGURATION SECTION.                                          SPLT2
004500 SPECIAL-NAMES.                                                  SPLT2
004600     C01 IS TOP-OF-FORM.                                         SPLT2
004700 INPUT-OUTPUT SECTION.                                           SPLT2
004800 FILE-CONTROL.                                                   SPLT2
004900     SELECT EXPENSES ASSIGN TO EXPENSES                          SPLT2
005000         ORGANIZATION IS LINE SEQUENTIAL                         SPLT2
005100         FILE STATUS IS WS-EH-STATUS.                            SPLT2
005200     SELECT SPLITS ASSIGN TO SPLITS                              SPLT2
005300         ORGANIZATION IS LINE SEQUENTIAL                         SPLT2
005400         FILE STATUS IS WS-SD-STATUS.                            SPLT2
005500     SELECT EXPDEBTS ASSIGN TO EXPDEBTS                          SPLT2
005600         ORGANIZATION IS LINE SEQUENTIAL                         SPLT2
005700         FILE STATUS IS WS-DB-STATUS.                            SPLT2
005800 DATA DIVISION.                                                  SPLT2
005900 FILE SECTION.                                                   SPLT2
006000 FD  EXPENSES                                                    SPLT2
006100     LABEL RECORD STANDARD.                                      SPLT2
006200 01  EH-EXPENSE-RECORD.                                          SPLT2
006300     05  EH-EXP-ID               PIC 9(5).                       SPLT2
006400     05  EH-EXP-NAME             PIC X(20).                      SPLT2
006500     05  EH-EXP-DATE-GROUP.                                      SPLT2
006600         10  EH-EXP-DATE-CC      PIC 9(2).                       SPLT2
006700         10  EH-EXP-DATE-YY      PIC 9(2).                       SPLT2
006800         10  EH-EXP-DATE-MM      PIC 9(2).                       SPLT2
006900         10  EH-EXP-DATE-DD      PIC 9(2).                       SPLT2
007000     05  EH-EXP-DATE-COMBINED REDEFINES EH-EXP-DATE-GROUP         SPLT2
007100                             PIC 9(8).                           SPLT2
007200     05  EH-EXP-PAYER            PIC X(10).                      SPLT2
007300     05  EH-EXP-TYPE             PIC 9(1).                       SPLT2
007400         88  EH-TYPE-EXACT           VALUE 1.                    SPLT2
007500         88  EH-TYPE-PERCENTAGE      VALUE 2.                    SPLT2
007600         88  EH-TYPE-SHARES          VALUE 3.                    SPLT2
007700         88  EH-TYPE-ADJUSTMENT      VALUE 4.                    SPLT2
007800     05  EH-EXP-AMOUNT           PIC S9(9).                      SPLT2
007810     05  EH-EXP-AMOUNT-UNSIGNED REDEFINES EH-EXP-AMOUNT           SPLT2
007820                             PIC 9(9).                           SPLT2
007900     05  EH-EXP-RATE             PIC S9(5)V9(10).                SPLT2
008000     05  EH-EXP-CURRENCY         PIC X(3).                       SPLT2
008100     05  EH-EXP-SETTLE-FLAG      PIC X(1).                       SPLT2
008200         88  EH-SETTLE-UP            VALUE "Y".                  SPLT2
008300     05  FILLER                  PIC X(15).                      SPLT2
008400 FD  SPLITS                                                      SPLT2
008500     LABEL RECORD STANDARD.                                      SPLT2
008600 01  SD-SPLIT-RECORD.                                            SPLT2
008700     05  SD-EXP-ID               PIC 9(5).                       SPLT2
008800     05  SD-USER                 PIC X(10).                      SPLT2
008900     05  SD-SHARES               PIC S9(9).                      SPLT2
008910     05  SD-SHARES-UNSIGNED REDEFINES SD-SHARES                   SPLT2
008920                         PIC 9(9).                               SPLT2
009000     05  SD-ADJUSTMENT           PIC S9(9).                      SPLT2
009100     05  FILLER                  PIC X(10).                      SPLT2
009200 FD  EXPDEBTS                                                    SPLT2
009300     LABEL RECORD STANDARD.                                      SPLT2
009400 01  DB-DEBT-RECORD.                                             SPLT2
009500     05  DB-EXP-ID               PIC 9(5).                       SPLT2
009600     05  DB-USER                 PIC X(10).                      SPLT2
009700     05  DB-AMOUNT               PIC S9(9).                      SPLT2
009800     05  FILLER                  PIC X(10).                      SPLT2
009900 WORKING-STORAGE SECTION.                                        SPLT2
010000 77  WS-EH-STATUS                PIC X(2).                       SPLT2
010100 77  WS-SD-STATUS                PIC X(2).                       SPLT2
010200 77  WS-DB-STATUS                PIC X(2).                       SPLT2
010300 77  WS-EH-EOF                   PIC X(1) VALUE "N".              SPLT2
010400     88  EH-AT-EOF                   VALUE "Y".                  SPLT2
010500 77  WS-SD-EOF                   PIC X(1) VALUE "N".              SPLT2
010600     88  SD-AT-EOF                   VALUE "Y".                  SPLT2
010700 77  WS-SD-PENDING               PIC X(1) VALUE "N".              SPLT2
010800     88  SD-BUFFER-LOADED            VALUE "Y".                  SPLT2
010900 77  WS-PART-COUNT               PIC 9(3) COMP.                  SPLT2
011000 77  WS-PART-MAX                 PIC 9(3) COMP VALUE 50.         SPLT2
011100 77  WS-SUB-1                    PIC 9(3) COMP.                  SPLT2
011200 77  WS-SUM-SHARES               PIC S9(9).                      SPLT2
011300 77  WS-SUM-ADJUST               PIC S9(9).                      SPLT2
011400 77  WS-EFFECTIVE-AMT            PIC S9(9).                      SPLT2
011500 77  WS-ADJUSTABLE-BASE          PIC S9(9).                      SPLT2
011600 77  WS-BASE-SHARE               PIC S9(9).                      SPLT2
011700 77  WS-FINAL-DEBT               PIC S9(9).                      SPLT2
011800 77  WS-SPLIT-VALID              PIC X(1) VALUE "Y".              SPLT2
011900     88  SPLIT-IS-VALID              VALUE "Y".                  SPLT2
012000 77  WS-REJECT-REASON            PIC X(40) VALUE SPACES.         SPLT2
012100 01  WS-PART-TABLE.                                              SPLT2
012200     05  WS-PART-ENTRY OCCURS 50 TIMES INDEXED BY WS-PART-IDX.   SPLT2
012300         10  WS-PART-USER        PIC X(10).                      SPLT2
012400         10  WS-PART-SHARES      PIC S9(9).                      SPLT2
012500         10  WS-PART-ADJUST      PIC S9(9).                      SPLT2
012600 LINKAGE SECTION.                                                SPLT2
012700 01  LK-CONTROL-RECORD.                                          SPLT2
012800     05  LK-GROUP-NAME           PIC X(20).                      SPLT2
012900     05  LK-RUN-DATE             PIC 9(8).                       SPLT2
013000     05  LK-SIMPLIFY-FLAG        PIC X(1).                       SPLT2
013100     05  FILLER                  PIC X(11).                      SPLT2
013200 PROCEDURE DIVISION USING LK-CONTROL-RECORD.                     SPLT2
013300 100-MAIN-CONTROL.                                                SPLT2
013400     PERFORM 110-OPEN-FILES.                                      SPLT2
013500     PERFORM 150-FILL-SPLIT-BUFFER.                               SPLT2
013600     PERFORM 200-READ-EXPENSE.                                    SPLT2
013650     PERFORM 120-PROCESS-ALL-EXPENSES                             SPLT2
013660         THRU 120-PROCESS-ALL-EXPENSES-EXIT.                      SPLT2
014100     PERFORM 900-CLOSE-FILES.                                     SPLT2
014200     EXIT PROGRAM.                                                SPLT2
014210 120-PROCESS-ALL-EXPENSES.                                        SPLT2
014220     IF EH-AT-EOF                                                 SPLT2
014230         GO TO 120-PROCESS-ALL-EXPENSES-EXIT                      SPLT2
014240     END-IF.                                                      SPLT2
014250     PERFORM 300-PROCESS-EXPENSE.                                 SPLT2
014260     PERFORM 200-READ-EXPENSE.                                    SPLT2
014270     GO TO 120-PROCESS-ALL-EXPENSES.                              SPLT2
014280 120-PROCESS-ALL-EXPENSES-EXIT.                                   SPLT2
014290     EXIT.                                                        SPLT2
014300 110-OPEN-FILES.                                                  SPLT2
014400     OPEN INPUT EXPENSES.                                         SPLT2
014500     OPEN INPUT SPLITS.                                           SPLT2
014600     OPEN OUTPUT EXPDEBTS.                                        SPLT2
014700     IF WS-EH-STATUS NOT = "00" OR WS-SD-STATUS NOT = "00"        SPLT2
014800                               OR WS-DB-STATUS NOT = "00"         SPLT2
014900         DISPLAY "SPLT2 - OPEN FAILED EH/SD/DB "                  SPLT2
015000             WS-EH-STATUS " " WS-SD-STATUS " " WS-DB-STATUS       SPLT2
015100         STOP RUN                                                 SPLT2
015200     END-IF.                                                      SPLT2
015300 150-FILL-SPLIT-BUFFER.                                           SPLT2
015400     IF NOT SD-AT-EOF                                             SPLT2
015500         READ SPLITS                                              SPLT2
015600             AT END MOVE "Y" TO WS-SD-EOF                         SPLT2
015700         END-READ                                                 SPLT2
015800     END-IF.                                                      SPLT2
015900     IF SD-AT-EOF                                                 SPLT2
016000         MOVE "N" TO WS-SD-PENDING                                SPLT2
016100     ELSE                                                         SPLT2
016200         MOVE "Y" TO WS-SD-PENDING                                SPLT2
016300     END-IF.                                                      SPLT2
016400 200-READ-EXPENSE.                                                SPLT2
016500     READ EXPENSES AT END MOVE "Y" TO WS-EH-EOF.                  SPLT2
016600 300-PROCESS-EXPENSE.                                             SPLT2
016700     MOVE ZERO TO WS-PART-COUNT WS-SUM-SHARES WS-SUM-ADJUST.      SPLT2
016800     PERFORM 350-COLLECT-SPLIT-GROUP                              SPLT2
016900         UNTIL (NOT SD-BUFFER-LOADED)                             SPLT2
017000            OR (SD-EXP-ID NOT = EH-EXP-ID).                       SPLT2
017100     PERFORM 250-VALIDATE-SPLIT.                                  SPLT2
017200     IF SPLIT-IS-VALID                                            SPLT2
017300         PERFORM 380-COMPUTE-AND-WRITE-DEBTS                      SPLT2
017400     ELSE                                                         SPLT2
017500         DISPLAY "SPLT2 - REJECTED EXP " EH-EXP-ID " - "          SPLT2
017600             WS-REJECT-REASON                                     SPLT2
017700     END-IF.                                                      SPLT2
017800 350-COLLECT-SPLIT-GROUP.                                         SPLT2
017900     ADD 1 TO WS-PART-COUNT.                                      SPLT2
018000     IF WS-PART-COUNT > WS-PART-MAX                               SPLT2
018100         DISPLAY "SPLT2 - SPLIT TABLE OVERFLOW EXP " EH-EXP-ID    SPLT2
018200         STOP RUN                                                 SPLT2
018300     END-IF.                                                      SPLT2
018400     SET WS-PART-IDX TO WS-PART-COUNT.                            SPLT2
018500     MOVE SD-USER       TO WS-PART-USER(WS-PART-IDX).             SPLT2
018600     MOVE SD-SHARES     TO WS-PART-SHARES(WS-PART-IDX).           SPLT2
018700     MOVE SD-ADJUSTMENT TO WS-PART-ADJUST(WS-PART-IDX).           SPLT2
018800     ADD SD-SHARES     TO WS-SUM-SHARES.                          SPLT2
018900     ADD SD-ADJUSTMENT TO WS-SUM-ADJUST.                          SPLT2
019000     PERFORM 150-FILL-SPLIT-BUFFER.                               SPLT2
019100 250-VALIDATE-SPLIT.                                              SPLT2
019200     MOVE "Y" TO WS-SPLIT-VALID.                                  SPLT2
019300     MOVE SPACES TO WS-REJECT-REASON.                             SPLT2
019400     IF EH-TYPE-EXACT                                             SPLT2
019500         IF (WS-SUM-SHARES + WS-SUM-ADJUST) NOT = EH-EXP-AMOUNT   SPLT2
019600             MOVE "N" TO WS-SPLIT-VALID                           SPLT2
019700             MOVE "SPLIT DOES NOT ADD TO AMOUNT" TO               SPLT2
019800                 WS-REJECT-REASON                                 SPLT2
019900         END-IF                                                   SPLT2
020000     END-IF.                                                      SPLT2
020100     IF EH-TYPE-PERCENTAGE                                        SPLT2
020200         IF WS-SUM-SHARES NOT = 100                               SPLT2
020300             MOVE "N" TO WS-SPLIT-VALID                           SPLT2
020400             MOVE "SPLIT PERCENTAGES DO NOT ADD TO 100" TO        SPLT2
020500                 WS-REJECT-REASON                                 SPLT2
020600         END-IF                                                   SPLT2
020700     END-IF.                                                      SPLT2
020800     IF EH-TYPE-SHARES                                            SPLT2
020900         IF WS-SUM-SHARES NOT > ZERO                              SPLT2
021000             MOVE "N" TO WS-SPLIT-VALID                           SPLT2
021100             MOVE "TOTAL SHARES MUST BE GREATER THAN ZERO" TO     SPLT2
021200                 WS-REJECT-REASON                                 SPLT2
021300         END-IF                                                   SPLT2
021400     END-IF.                                                      SPLT2
021500 380-COMPUTE-AND-WRITE-DEBTS.                                     SPLT2
021600     COMPUTE WS-EFFECTIVE-AMT = EH-EXP-AMOUNT * EH-EXP-RATE.      SPLT2
021700     SUBTRACT WS-SUM-ADJUST FROM WS-EFFECTIVE-AMT                 SPLT2
021800         GIVING WS-ADJUSTABLE-BASE.                               SPLT2
021900     PERFORM 390-WRITE-ONE-DEBT                                   SPLT2
022000         VARYING WS-SUB-1 FROM 1 BY 1                             SPLT2
022100         UNTIL WS-SUB-1 > WS-PART-COUNT.                          SPLT2
022200 390-WRITE-ONE-DEBT.                                              SPLT2
022300     SET WS-PART-IDX TO WS-SUB-1.                                 SPLT2
022400     EVALUATE TRUE                                                SPLT2
022500         WHEN EH-TYPE-EXACT                                       SPLT2
022600             MOVE WS-PART-SHARES(WS-PART-IDX) TO WS-BASE-SHARE    SPLT2
022700         WHEN EH-TYPE-PERCENTAGE                                  SPLT2
022800             COMPUTE WS-BASE-SHARE =                              SPLT2
022900                 (WS-ADJUSTABLE-BASE * WS-PART-SHARES(WS-PART-IDX))SPLT2
023000                 / 100                                            SPLT2
023100         WHEN EH-TYPE-SHARES                                      SPLT2
023200             COMPUTE WS-BASE-SHARE =                              SPLT2
023300                 (WS-ADJUSTABLE-BASE * WS-PART-SHARES(WS-PART-IDX))SPLT2
023400                 / WS-SUM-SHARES                                  SPLT2
023500         WHEN EH-TYPE-ADJUSTMENT                                  SPLT2
023600             COMPUTE WS-BASE-SHARE =                              SPLT2
023700                 ((WS-ADJUSTABLE-BASE - WS-SUM-SHARES)             SPLT2
023800                  / WS-PART-COUNT)                                SPLT2
023900                 + WS-PART-SHARES(WS-PART-IDX)                    SPLT2
024000     END-EVALUATE.                                                SPLT2
024100     ADD WS-BASE-SHARE WS-PART-ADJUST(WS-PART-IDX)                SPLT2
024200         GIVING WS-FINAL-DEBT.                                    SPLT2
024300     INITIALIZE DB-DEBT-RECORD.                                   SPLT2
024400     MOVE EH-EXP-ID         TO DB-EXP-ID.                         SPLT2
024500     MOVE WS-PART-USER(WS-PART-IDX) TO DB-USER.                   SPLT2
024600     MOVE WS-FINAL-DEBT     TO DB-AMOUNT.                         SPLT2
024700     WRITE DB-DEBT-RECORD.                                        SPLT2
024800 900-CLOSE-FILES.                                                 SPLT2
024900     CLOSE EXPENSES SPLITS EXPDEBTS.                              SPLT2
