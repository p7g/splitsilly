000100 IDENTIFICATION DIVISION.                                        SPLT4
000200 PROGRAM-ID. SPLT4.                                              SPLT4
000300 AUTHOR. R. ARANDA.                                              SPLT4
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.           SPLT4
000500 DATE-WRITTEN. 06/25/1989.                                       SPLT4
000600 DATE-COMPILED. 06/25/1989.                                      SPLT4
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.               SPLT4
000800******************************************************************SPLT4
000900*  SPLT4 - GROUP LEDGER SETTLEMENT REPORT WRITER.  PRINTS THE    * SPLT4
001000*  80-COLUMN SETTLEMENT REPORT IN THREE SECTIONS - ACCEPTED AND  * SPLT4
001100*  REJECTED EXPENSES, FINAL DEBT EDGES, PER-MEMBER BALANCES -    * SPLT4
001200*  PLUS A CONTROL TOTALS FOOTING.  RE-RUNS THE SAME SPLIT-ADD-UP * SPLT4
001300*  CHECK SPLT2 USES SO SECTION 1 CAN LIST REJECTS WITH A REASON  * SPLT4
001400*  WITHOUT SPLT2 HAVING TO CARRY REJECT TEXT THROUGH EXPDEBTS.   * SPLT4
001500*  CALLS SPLTMNY FOR EVERY DOLLAR AMOUNT PRINTED.                * SPLT4
001600*------------------------------------------------------------- * SPLT4
001700*  CHANGE LOG                                                   * SPLT4
001800*  DATE     BY   TICKET    DESCRIPTION                          * SPLT4
001900*  -------- ---- --------- ------------------------------------ * SPLT4
002000*  06/25/89 RAA  GL-0004   INITIAL VERSION, SECTION 2 ONLY.      * SPLT4
002100*  09/02/89 RAA  GL-0014   RECEIVE RC-CONTROL-RECORD FROM SPLT1. * SPLT4
002200*  01/22/90 MTS  GL-0021   ADDED SECTION 1 (EXPENSE LISTING).    * SPLT4
002300*  07/11/90 MTS  GL-0026   AMOUNTS NOW FORMATTED VIA NEW SPLTMNY * SPLT4
002400*                          SUBPROGRAM INSTEAD OF HOME-GROWN      * SPLT4
002500*                          EDIT PICTURES, TWO PARAGRAPHS HAD     * SPLT4
002600*                          DRIFTED OUT OF SYNC ON SIGN HANDLING. * SPLT4
002700*  03/04/91 RAA  GL-0033   ADDED SECTION 3 (PER-MEMBER BALANCE). * SPLT4
002800*  11/19/92 CGV  GL-0041   FILE STATUS CHECKS ON ALL FIVE OPENS. * SPLT4
002900*  05/06/93 RAA  GL-0050   ADDED CONTROL TOTALS FOOTING, OPS     * SPLT4
003000*                          WANTED A RECONCILIATION LINE.         * SPLT4
003100*  02/18/94 MTS  GL-0055   ADDED ROUNDING RESIDUE TO CONTROLS -  * SPLT4
003200*                          AUDIT FLAGGED THE BALANCE SECTION AS  * SPLT4
003300*                          NOT SELF-BALANCING BY A FEW CENTS.    * SPLT4
003400*  10/14/97 MTS  GL-0071   CLEANUP OF UNUSED W01 FIELDS.         * SPLT4
003500*  12/29/98 CGV  GL-0080   Y2K: LK-RUN-DATE CONFIRMED 4-DIGIT    * SPLT4
003600*                          YEAR, PRINTED AS-IS ON THE HEADING.   * SPLT4
003700*  02/02/01 RAA  GL-0095   REJECT LISTING NOW SHOWS THE REASON   * SPLT4
003800*                          TEXT, WAS JUST SHOWING "REJECTED".    * SPLT4
003900******************************************************************SPLT4
004000 ENVIRONMENT DIVISION.                                           SPLT4
004100 CONFIGURATION SECTION.                                          SPLT4
004200 SPECIAL-NAMES.                                                  SPLT4
004300     C01 IS TOP-OF-FORM.                                         SPLT4
004400 INPUT-OUTPUT SECTION.                                           SPLT4
004500 FILE-CONTROL.                                                   SPLT4
004600     SELECT MEMBERS ASSIGN TO MEMBERS                            SPLT4
004700         ORGANIZATION IS LINE SEQUENTIAL                         SPLT4
004800         FILE STATUS IS WS-SM-STATUS.                            SPLT4
004900     SELECT EXPENSES ASSIGN TO EXPENSES                          SPLT4
005000         ORGANIZATION IS LINE SEQUENTIAL                         SPLT4
005100         FILE STATUS IS WS-EH-STATUS.                            SPLT4
005200     SELECT SPLITS ASSIGN TO SPLITS                              SPLT4
005300         ORGANIZATION IS LINE SEQUENTIAL                         SPLT4
005400         FILE STATUS IS WS-SD-STATUS.                            SPLT4
005500     SELECT SETTLE ASSIGN TO SETTLE                              SPLT4
005600         ORGANIZATION IS LINE SEQUENTIAL                         SPLT4
005700         FILE STATUS IS WS-ED-STATUS.                            SPLT4
005800     SELECT REPORT ASSIGN TO REPORT                              SPLT4
005900         ORGANIZATION IS LINE SEQUENTIAL                         SPLT4
006000         FILE STATUS IS WS-RP-STATUS.                            SPLT4
006100 DATA DIVISION.                                                  SPLT4
006200 FILE SECTION.                                                  SPLT4
006300 FD  MEMBERS                                                     SPLT4
006400     LABEL RECORD STANDARD.                                      SPLT4
006500 01  SM-MEMBER-RECORD.                                           SPLT4
006600     05  SM-MEMBER-NAME          PIC X(10).                      SPLT4
006700     05  FILLER                  PIC X(10).                      SPLT4
006800 FD  EXPENSES                                                    SPLT4
006900     LABEL RECORD STANDARD.                                      SPLT4
007000 01  EH-EXPENSE-RECORD.                                          SPLT4
007100     05  EH-EXP-ID               PIC 9(5).                       SPLT4
007200     05  EH-EXP-NAME             PIC X(20).                      SPLT4
007300     05  EH-EXP-DATE-GROUP.                                      SPLT4
007400         10  EH-EXP-DATE-CC      PIC 9(2).                       SPLT4
007500         10  EH-EXP-DATE-YY      PIC 9(2).                       SPLT4
007600         10  EH-EXP-DATE-MM      PIC 9(2).                       SPLT4
007700         10  EH-EXP-DATE-DD      PIC 9(2).                       SPLT4
007800     05  EH-EXP-DATE-COMBINED REDEFINES EH-EXP-DATE-GROUP         SPLT4
007900                             PIC 9(8).                           SPLT4
008000     05  EH-EXP-PAYER            PIC X(10).                      SPLT4
008100     05  EH-EXP-TYPE             PIC 9(1).                       SPLT4
008200         88  EH-TYPE-EXACT           VALUE 1.                    SPLT4
008300         88  EH-TYPE-PERCENTAGE      VALUE 2.                    SPLT4
008400         88  EH-TYPE-SHARES          VALUE 3.                    SPLT4
008500         88  EH-TYPE-ADJUSTMENT      VALUE 4.                    SPLT4
008600     05  EH-EXP-AMOUNT           PIC S9(9).                      SPLT4
008700     05  EH-EXP-RATE             PIC S9(5)V9(10).                SPLT4
008800     05  EH-EXP-CURRENCY         PIC X(3).                       SPLT4
008900     05  EH-EXP-SETTLE-FLAG      PIC X(1).                       SPLT4
009000         88  EH-SETTLE-UP            VALUE "Y".                  SPLT4
009100     05  FILLER                  PIC X(15).                      SPLT4
009200 FD  SPLITS                                                      SPLT4
009300     LABEL RECORD STANDARD.                                      SPLT4
009400 01  SD-SPLIT-RECORD.                                            SPLT4
009500     05  SD-EXP-ID               PIC 9(5).                       SPLT4
009600     05  SD-USER                 PIC X(10).                      SPLT4
009700     05  SD-SHARES               PIC S9(9).                      SPLT4
009800     05  SD-ADJUSTMENT           PIC S9(9).                      SPLT4
009900     05  FILLER                  PIC X(10).                      SPLT4
010000 FD  SETTLE                                                      SPLT4
010100     LABEL RECORD STANDARD.                                      SPLT4
010200 01  ED-EDGE-RECORD.                                             SPLT4
010300     05  ED-DEBTOR               PIC X(10).                      SPLT4
010400     05  ED-CREDITOR             PIC X(10).                      SPLT4
010500     05  ED-AMOUNT               PIC S9(9).                      SPLT4
010600     05  FILLER                  PIC X(10).                      SPLT4
010700 01  ED-EDGE-KEY-VIEW REDEFINES ED-EDGE-RECORD.                  SPLT4
010800     05  ED-PAIR-KEY              PIC X(20).                     SPLT4
010900     05  FILLER                  PIC X(19).                     SPLT4
011000 FD  REPORT                                                      SPLT4
011100     LABEL RECORD STANDARD.                                      SPLT4
011200 01  RP-PRINT-LINE.                                               SPLT4
011300     05  RP-LINE-TEXT            PIC X(79).                      SPLT4
011400     05  FILLER                  PIC X(1).                       SPLT4
011500 WORKING-STORAGE SECTION.                                        SPLT4
011600 77  WS-SM-STATUS                PIC X(2).                       SPLT4
011700 77  WS-EH-STATUS                PIC X(2).                       SPLT4
011800 77  WS-SD-STATUS                PIC X(2).                       SPLT4
011900 77  WS-ED-STATUS                PIC X(2).                       SPLT4
012000 77  WS-RP-STATUS                PIC X(2).                       SPLT4
012100 77  WS-EH-EOF                   PIC X(1) VALUE "N".              SPLT4
012200     88  EH-AT-EOF                   VALUE "Y".                  SPLT4
012300 77  WS-SD-EOF                   PIC X(1) VALUE "N".              SPLT4
012400     88  SD-AT-EOF                   VALUE "Y".                  SPLT4
012500 77  WS-SD-PENDING               PIC X(1) VALUE "N".              SPLT4
012600     88  SD-BUFFER-LOADED            VALUE "Y".                  SPLT4
012700 77  WS-ED-EOF                   PIC X(1) VALUE "N".              SPLT4
012800     88  ED-AT-EOF                   VALUE "Y".                  SPLT4
012900 77  WS-MEMBER-COUNT             PIC 9(3) COMP.                  SPLT4
013000 77  WS-MEMBER-MAX               PIC 9(3) COMP VALUE 50.         SPLT4
013100 77  WS-SUB-1                    PIC 9(3) COMP.                  SPLT4
013200 77  WS-SUB-K                    PIC 9(3) COMP.                  SPLT4
013300 77  WS-PART-COUNT               PIC 9(3) COMP.                  SPLT4
013400 77  WS-PART-MAX                 PIC 9(3) COMP VALUE 50.         SPLT4
013500 77  WS-SUM-SHARES               PIC S9(9).                      SPLT4
013600 77  WS-SUM-ADJUST               PIC S9(9).                      SPLT4
013700 77  WS-EFFECTIVE-AMT            PIC S9(9).                      SPLT4
013800 77  WS-ADJUSTABLE-BASE          PIC S9(9).                      SPLT4
013900 77  WS-BASE-SHARE               PIC S9(9).                      SPLT4
014000 77  WS-BASE-SUM                 PIC S9(9).                      SPLT4
014100 77  WS-EXP-RESIDUE              PIC S9(9).                      SPLT4
014200 77  WS-SPLIT-VALID              PIC X(1) VALUE "Y".              SPLT4
014300     88  SPLIT-IS-VALID              VALUE "Y".                  SPLT4
014400 77  WS-REJECT-REASON            PIC X(40) VALUE SPACES.         SPLT4
014500 77  WS-EXP-ACCEPT-COUNT         PIC 9(5) COMP.                  SPLT4
014600 77  WS-EXP-REJECT-COUNT         PIC 9(5) COMP.                  SPLT4
014700 77  WS-EXP-GRAND-TOTAL          PIC S9(9).                      SPLT4
014800 77  WS-ROUNDING-RESIDUE         PIC S9(9).                      SPLT4
014900 77  WS-EDGE-COUNT               PIC 9(5) COMP.                  SPLT4
015000 77  WS-POS-BAL-TOTAL            PIC S9(9).                      SPLT4
015100 77  WS-NEG-BAL-TOTAL            PIC S9(9).                      SPLT4
015200 77  WS-DEBTOR-IDX               PIC 9(3) COMP.                  SPLT4
015300 77  WS-CREDITOR-IDX             PIC 9(3) COMP.                  SPLT4
015400 77  WS-MEMBER-LOOKUP-NAME       PIC X(10).                      SPLT4
015500 77  WS-LINE-WORK                PIC X(79).                     SPLT4
015600 01  WS-MEMBER-TABLE.                                            SPLT4
015700     05  WS-MEMBER-ENTRY OCCURS 50 TIMES                         SPLT4
015800                         INDEXED BY WS-MEMBER-IDX.                SPLT4
015900         10  WS-MEMBER-NAME      PIC X(10).                      SPLT4
016000         10  WS-BAL-AMOUNT       PIC S9(9).                      SPLT4
016100 01  WS-MEMBER-TABLE-ALT REDEFINES WS-MEMBER-TABLE.               SPLT4
016200     05  WS-MEMBER-ENTRY-ALT OCCURS 50 TIMES.                    SPLT4
016300         10  WS-MEMBER-NAME-PFX  PIC X(5).                       SPLT4
016400         10  WS-MEMBER-NAME-SFX  PIC X(5).                       SPLT4
016500         10  FILLER              PIC X(9).                       SPLT4
016600 01  WS-PART-TABLE.                                              SPLT4
016700     05  WS-PART-ENTRY OCCURS 50 TIMES INDEXED BY WS-PART-IDX.   SPLT4
016800         10  WS-PART-USER        PIC X(10).                      SPLT4
016900         10  WS-PART-SHARES      PIC S9(9).                      SPLT4
017000         10  WS-PART-ADJUST      PIC S9(9).                      SPLT4
017100 01  WS-MONEY-PARMS.                                              SPLT4
017200     05  WS-MNY-FUNCTION         PIC X(1).                       SPLT4
017300     05  WS-MNY-CENTS            PIC S9(9).                      SPLT4
017400     05  WS-MNY-DOLLARS          PIC S9(7)V99.                   SPLT4
017500     05  WS-MNY-SYMBOL           PIC X(3).                       SPLT4
017600     05  WS-MNY-STRING           PIC X(20).                      SPLT4
017700     05  FILLER                  PIC X(10).                      SPLT4
017800 LINKAGE SECTION.                                                SPLT4
017900 01  LK-CONTROL-RECORD.                                          SPLT4
018000     05  LK-GROUP-NAME           PIC X(20).                      SPLT4
018100     05  LK-RUN-DATE             PIC 9(8).                       SPLT4
018200     05  LK-SIMPLIFY-FLAG        PIC X(1).                       SPLT4
018300         88  LK-SIMPLIFY-ON          VALUE "Y".                  SPLT4
018400     05  FILLER                  PIC X(11).                      SPLT4
018500 PROCEDURE DIVISION USING LK-CONTROL-RECORD.                     SPLT4
018600 100-MAIN-CONTROL.                                                SPLT4
018700     PERFORM 110-OPEN-FILES.                                      SPLT4
018800     PERFORM 150-LOAD-MEMBER-TABLE THRU 180-LOAD-MEMBER-DONE.     SPLT4
018900     PERFORM 600-PRINT-HEADING.                                  SPLT4
019000     PERFORM 158-FILL-SPLIT-BUFFER.                               SPLT4
019100     PERFORM 200-READ-EXPENSE.                                    SPLT4
019200     PERFORM 650-PRINT-SECTION-1.                                 SPLT4
019300     PERFORM 680-PRINT-SECTION-2.                                 SPLT4
019400     PERFORM 700-BUILD-BALANCES.                                 SPLT4
019500     PERFORM 720-PRINT-SECTION-3.                                SPLT4
019600     PERFORM 750-PRINT-CONTROLS.                                 SPLT4
019700     PERFORM 900-CLOSE-FILES.                                    SPLT4
019800     EXIT PROGRAM.                                                SPLT4
019900 110-OPEN-FILES.                                                  SPLT4
020000     OPEN INPUT MEMBERS.                                          SPLT4
020100     OPEN INPUT EXPENSES.                                         SPLT4
020200     OPEN INPUT SPLITS.                                           SPLT4
020300     OPEN INPUT SETTLE.                                           SPLT4
020400     OPEN OUTPUT REPORT.                                          SPLT4
020500     IF WS-SM-STATUS NOT = "00" OR WS-EH-STATUS NOT = "00"        SPLT4
020600                               OR WS-SD-STATUS NOT = "00"         SPLT4
020700                               OR WS-ED-STATUS NOT = "00"         SPLT4
020800                               OR WS-RP-STATUS NOT = "00"         SPLT4
020900         DISPLAY "SPLT4 - OPEN FAILED " WS-SM-STATUS " "          SPLT4
021000             WS-EH-STATUS " " WS-SD-STATUS " " WS-ED-STATUS " "   SPLT4
021100             WS-RP-STATUS                                        SPLT4
021200         STOP RUN                                                 SPLT4
021300     END-IF.                                                      SPLT4
021400 150-LOAD-MEMBER-TABLE.                                           SPLT4
021500     MOVE ZERO TO WS-MEMBER-COUNT.                                SPLT4
021600 160-LOAD-MEMBER-LOOP.                                            SPLT4
021700     READ MEMBERS AT END GO TO 180-LOAD-MEMBER-DONE.              SPLT4
021800     IF WS-MEMBER-COUNT >= WS-MEMBER-MAX                          SPLT4
021900         DISPLAY "SPLT4 - MEMBER TABLE OVERFLOW"                  SPLT4
022000         STOP RUN                                                 SPLT4
022100     END-IF.                                                      SPLT4
022200     ADD 1 TO WS-MEMBER-COUNT.                                    SPLT4
022300     SET WS-MEMBER-IDX TO WS-MEMBER-COUNT.                        SPLT4
022400     MOVE SM-MEMBER-NAME TO WS-MEMBER-NAME(WS-MEMBER-IDX).        SPLT4
022500     MOVE ZERO TO WS-BAL-AMOUNT(WS-MEMBER-IDX).                   SPLT4
022600     GO TO 160-LOAD-MEMBER-LOOP.                                  SPLT4
022700 180-LOAD-MEMBER-DONE.                                            SPLT4
022800     CLOSE MEMBERS.                                               SPLT4
022900 600-PRINT-HEADING.                                               SPLT4
023000     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
023100     STRING "GROUP LEDGER SETTLEMENT REPORT - GROUP: "            SPLT4
023200            DELIMITED BY SIZE                                    SPLT4
023300            LK-GROUP-NAME DELIMITED BY SIZE                      SPLT4
023400         INTO WS-LINE-WORK.                                      SPLT4
023500     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                          SPLT4
023600     WRITE RP-PRINT-LINE.                                        SPLT4
023700     MOVE SPACES TO WS-LINE-WORK.                                SPLT4
023800     STRING "RUN DATE: " DELIMITED BY SIZE                       SPLT4
023900            LK-RUN-DATE DELIMITED BY SIZE                        SPLT4
024000         INTO WS-LINE-WORK.                                      SPLT4
024100     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                          SPLT4
024200     WRITE RP-PRINT-LINE.                                        SPLT4
024300     MOVE SPACES TO WS-LINE-WORK.                                SPLT4
024400     IF LK-SIMPLIFY-ON                                            SPLT4
024500         STRING "FULL SIMPLIFICATION APPLIED: YES"                SPLT4
024600             DELIMITED BY SIZE INTO WS-LINE-WORK                  SPLT4
024700     ELSE                                                         SPLT4
024800         STRING "FULL SIMPLIFICATION APPLIED: NO"                 SPLT4
024900             DELIMITED BY SIZE INTO WS-LINE-WORK                  SPLT4
025000     END-IF.                                                      SPLT4
025100     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                          SPLT4
025200     WRITE RP-PRINT-LINE.                                        SPLT4
025300     MOVE SPACES TO RP-LINE-TEXT.                                SPLT4
025400     WRITE RP-PRINT-LINE.                                        SPLT4
025500     MOVE SPACES TO RP-LINE-TEXT.                                SPLT4
025600     STRING "SECTION 1 - EXPENSES" DELIMITED BY SIZE              SPLT4
025700         INTO RP-LINE-TEXT.                                      SPLT4
025800     WRITE RP-PRINT-LINE.                                        SPLT4
025900 158-FILL-SPLIT-BUFFER.                                           SPLT4
026000     IF NOT SD-AT-EOF                                             SPLT4
026100         READ SPLITS                                              SPLT4
026200             AT END MOVE "Y" TO WS-SD-EOF                         SPLT4
026300         END-READ                                                 SPLT4
026400     END-IF.                                                      SPLT4
026500     IF SD-AT-EOF                                                 SPLT4
026600         MOVE "N" TO WS-SD-PENDING                                SPLT4
026700     ELSE                                                         SPLT4
026800         MOVE "Y" TO WS-SD-PENDING                                SPLT4
026900     END-IF.                                                      SPLT4
027000 200-READ-EXPENSE.                                                SPLT4
027100     READ EXPENSES AT END MOVE "Y" TO WS-EH-EOF.                  SPLT4
027200 650-PRINT-SECTION-1.                                             SPLT4
027250     PERFORM 655-PRINT-ONE-EXPENSE UNTIL EH-AT-EOF.                SPLT4
027260 655-PRINT-ONE-EXPENSE.                                            SPLT4
027400     PERFORM 660-PROCESS-ONE-EXPENSE.                              SPLT4
027500     PERFORM 200-READ-EXPENSE.                                     SPLT4
027700 660-PROCESS-ONE-EXPENSE.                                         SPLT4
027800     MOVE ZERO TO WS-PART-COUNT WS-SUM-SHARES WS-SUM-ADJUST.      SPLT4
027900     PERFORM 350-COLLECT-SPLIT-GROUP                              SPLT4
028000         UNTIL (NOT SD-BUFFER-LOADED)                             SPLT4
028100            OR (SD-EXP-ID NOT = EH-EXP-ID).                       SPLT4
028200     PERFORM 250-VALIDATE-SPLIT.                                  SPLT4
028300     IF SPLIT-IS-VALID                                            SPLT4
028400         PERFORM 670-ACCEPT-ONE-EXPENSE                           SPLT4
028500     ELSE                                                         SPLT4
028600         PERFORM 675-REJECT-ONE-EXPENSE                           SPLT4
028700     END-IF.                                                      SPLT4
028800 350-COLLECT-SPLIT-GROUP.                                         SPLT4
028900     ADD 1 TO WS-PART-COUNT.                                      SPLT4
029000     IF WS-PART-COUNT > WS-PART-MAX                               SPLT4
029100         DISPLAY "SPLT4 - SPLIT TABLE OVERFLOW EXP " EH-EXP-ID    SPLT4
029200         STOP RUN                                                 SPLT4
029300     END-IF.                                                      SPLT4
029400     SET WS-PART-IDX TO WS-PART-COUNT.                            SPLT4
029500     MOVE SD-USER       TO WS-PART-USER(WS-PART-IDX).             SPLT4
029600     MOVE SD-SHARES     TO WS-PART-SHARES(WS-PART-IDX).           SPLT4
029700     MOVE SD-ADJUSTMENT TO WS-PART-ADJUST(WS-PART-IDX).           SPLT4
029800     ADD SD-SHARES     TO WS-SUM-SHARES.                          SPLT4
029900     ADD SD-ADJUSTMENT TO WS-SUM-ADJUST.                          SPLT4
030000     PERFORM 158-FILL-SPLIT-BUFFER.                               SPLT4
030100 250-VALIDATE-SPLIT.                                              SPLT4
030200     MOVE "Y" TO WS-SPLIT-VALID.                                  SPLT4
030300     MOVE SPACES TO WS-REJECT-REASON.                             SPLT4
030400     IF EH-TYPE-EXACT                                             SPLT4
030500         IF (WS-SUM-SHARES + WS-SUM-ADJUST) NOT = EH-EXP-AMOUNT   SPLT4
030600             MOVE "N" TO WS-SPLIT-VALID                           SPLT4
030700             MOVE "SPLIT DOES NOT ADD TO AMOUNT" TO               SPLT4
030800                 WS-REJECT-REASON                                 SPLT4
030900         END-IF                                                   SPLT4
031000     END-IF.                                                      SPLT4
031100     IF EH-TYPE-PERCENTAGE                                        SPLT4
031200         IF WS-SUM-SHARES NOT = 100                               SPLT4
031300             MOVE "N" TO WS-SPLIT-VALID                           SPLT4
031400             MOVE "SPLIT PERCENTAGES DO NOT ADD TO 100" TO        SPLT4
031500                 WS-REJECT-REASON                                 SPLT4
031600         END-IF                                                   SPLT4
031700     END-IF.                                                      SPLT4
031800     IF EH-TYPE-SHARES                                            SPLT4
031900         IF WS-SUM-SHARES NOT > ZERO                              SPLT4
032000             MOVE "N" TO WS-SPLIT-VALID                           SPLT4
032100             MOVE "TOTAL SHARES MUST BE GREATER THAN ZERO" TO     SPLT4
032200                 WS-REJECT-REASON                                 SPLT4
032300         END-IF                                                   SPLT4
032400     END-IF.                                                      SPLT4
032500 670-ACCEPT-ONE-EXPENSE.                                          SPLT4
032600     ADD 1 TO WS-EXP-ACCEPT-COUNT.                                SPLT4
032700     ADD EH-EXP-AMOUNT TO WS-EXP-GRAND-TOTAL.                     SPLT4
032800     PERFORM 380-COMPUTE-RESIDUE.                                 SPLT4
032900     MOVE "F" TO WS-MNY-FUNCTION.                                 SPLT4
033000     MOVE EH-EXP-AMOUNT TO WS-MNY-CENTS.                          SPLT4
033100     MOVE EH-EXP-CURRENCY TO WS-MNY-SYMBOL.                       SPLT4
033200     CALL "SPLTMNY" USING WS-MONEY-PARMS.                         SPLT4
033300     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
033400     STRING "  " DELIMITED BY SIZE                                SPLT4
033500            EH-EXP-ID DELIMITED BY SIZE                           SPLT4
033600            "  " DELIMITED BY SIZE                                SPLT4
033700            EH-EXP-NAME DELIMITED BY SIZE                         SPLT4
033800            " PAID BY " DELIMITED BY SIZE                        SPLT4
033900            EH-EXP-PAYER DELIMITED BY SIZE                        SPLT4
034000            "  " DELIMITED BY SIZE                                SPLT4
034100            WS-MNY-STRING DELIMITED BY SIZE                       SPLT4
034200         INTO WS-LINE-WORK.                                       SPLT4
034300     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                           SPLT4
034400     WRITE RP-PRINT-LINE.                                         SPLT4
034500 675-REJECT-ONE-EXPENSE.                                          SPLT4
034600     ADD 1 TO WS-EXP-REJECT-COUNT.                                SPLT4
034700     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
034800     STRING "  " DELIMITED BY SIZE                                SPLT4
034900            EH-EXP-ID DELIMITED BY SIZE                           SPLT4
035000            "  " DELIMITED BY SIZE                                SPLT4
035100            EH-EXP-NAME DELIMITED BY SIZE                         SPLT4
035200            " REJECTED - " DELIMITED BY SIZE                      SPLT4
035300            WS-REJECT-REASON DELIMITED BY SIZE                    SPLT4
035400         INTO WS-LINE-WORK.                                       SPLT4
035500     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                           SPLT4
035600     WRITE RP-PRINT-LINE.                                         SPLT4
035700 380-COMPUTE-RESIDUE.                                             SPLT4
035800     COMPUTE WS-EFFECTIVE-AMT = EH-EXP-AMOUNT * EH-EXP-RATE.       SPLT4
035900     SUBTRACT WS-SUM-ADJUST FROM WS-EFFECTIVE-AMT                 SPLT4
036000         GIVING WS-ADJUSTABLE-BASE.                               SPLT4
036100     MOVE ZERO TO WS-BASE-SUM.                                    SPLT4
036200     PERFORM 390-ADD-ONE-BASE                                     SPLT4
036300         VARYING WS-SUB-1 FROM 1 BY 1                             SPLT4
036400         UNTIL WS-SUB-1 > WS-PART-COUNT.                          SPLT4
036500     COMPUTE WS-EXP-RESIDUE = WS-ADJUSTABLE-BASE - WS-BASE-SUM.    SPLT4
036600     ADD WS-EXP-RESIDUE TO WS-ROUNDING-RESIDUE.                   SPLT4
036700 390-ADD-ONE-BASE.                                                SPLT4
036800     SET WS-PART-IDX TO WS-SUB-1.                                 SPLT4
036900     EVALUATE TRUE                                                SPLT4
037000         WHEN EH-TYPE-EXACT                                       SPLT4
037100             MOVE WS-PART-SHARES(WS-PART-IDX) TO WS-BASE-SHARE    SPLT4
037200         WHEN EH-TYPE-PERCENTAGE                                  SPLT4
037300             COMPUTE WS-BASE-SHARE =                              SPLT4
037400                 (WS-ADJUSTABLE-BASE * WS-PART-SHARES(WS-PART-IDX))SPLT4
037500                 / 100                                            SPLT4
037600         WHEN EH-TYPE-SHARES                                      SPLT4
037700             COMPUTE WS-BASE-SHARE =                              SPLT4
037800                 (WS-ADJUSTABLE-BASE * WS-PART-SHARES(WS-PART-IDX))SPLT4
037900                 / WS-SUM-SHARES                                  SPLT4
038000         WHEN EH-TYPE-ADJUSTMENT                                  SPLT4
038100             COMPUTE WS-BASE-SHARE =                              SPLT4
038200                 ((WS-ADJUSTABLE-BASE - WS-SUM-SHARES)             SPLT4
038300                  / WS-PART-COUNT)                                SPLT4
038400                 + WS-PART-SHARES(WS-PART-IDX)                    SPLT4
038500     END-EVALUATE.                                                SPLT4
038600     ADD WS-BASE-SHARE TO WS-BASE-SUM.                            SPLT4
038700 680-PRINT-SECTION-2.                                             SPLT4
038800     MOVE SPACES TO RP-LINE-TEXT.                                 SPLT4
038900     WRITE RP-PRINT-LINE.                                         SPLT4
039000     MOVE SPACES TO RP-LINE-TEXT.                                 SPLT4
039100     STRING "SECTION 2 - FINAL DEBT EDGES" DELIMITED BY SIZE      SPLT4
039200         INTO RP-LINE-TEXT.                                       SPLT4
039300     WRITE RP-PRINT-LINE.                                         SPLT4
039400     READ SETTLE AT END MOVE "Y" TO WS-ED-EOF.                     SPLT4
039450     PERFORM 685-EDGE-LOOP-BODY UNTIL ED-AT-EOF.                   SPLT4
039460 685-EDGE-LOOP-BODY.                                               SPLT4
039600     PERFORM 690-PRINT-ONE-EDGE.                                  SPLT4
039700     READ SETTLE AT END MOVE "Y" TO WS-ED-EOF.                     SPLT4
039900 690-PRINT-ONE-EDGE.                                               SPLT4
040000     ADD 1 TO WS-EDGE-COUNT.                                      SPLT4
040100     MOVE "F" TO WS-MNY-FUNCTION.                                 SPLT4
040200     MOVE ED-AMOUNT TO WS-MNY-CENTS.                              SPLT4
040300     MOVE "$  " TO WS-MNY-SYMBOL.                                 SPLT4
040400     CALL "SPLTMNY" USING WS-MONEY-PARMS.                         SPLT4
040500     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
040600     STRING "  " DELIMITED BY SIZE                                SPLT4
040700            ED-DEBTOR DELIMITED BY SIZE                           SPLT4
040800            " OWES " DELIMITED BY SIZE                            SPLT4
040900            ED-CREDITOR DELIMITED BY SIZE                         SPLT4
041000            "  " DELIMITED BY SIZE                                SPLT4
041100            WS-MNY-STRING DELIMITED BY SIZE                       SPLT4
041200         INTO WS-LINE-WORK.                                       SPLT4
041300     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                            SPLT4
041400     WRITE RP-PRINT-LINE.                                          SPLT4
041500     MOVE ED-DEBTOR TO WS-MEMBER-LOOKUP-NAME.                      SPLT4
041600     PERFORM 360-LOOKUP-MEMBER-IDX.                                SPLT4
041700     IF WS-SUB-K > ZERO                                            SPLT4
041800         SET WS-MEMBER-IDX TO WS-SUB-K                            SPLT4
041900         ADD ED-AMOUNT TO WS-BAL-AMOUNT(WS-MEMBER-IDX)            SPLT4
042000     END-IF.                                                       SPLT4
042100     MOVE ED-CREDITOR TO WS-MEMBER-LOOKUP-NAME.                    SPLT4
042200     PERFORM 360-LOOKUP-MEMBER-IDX.                                SPLT4
042300     IF WS-SUB-K > ZERO                                            SPLT4
042400         SET WS-MEMBER-IDX TO WS-SUB-K                            SPLT4
042500         SUBTRACT ED-AMOUNT FROM WS-BAL-AMOUNT(WS-MEMBER-IDX)     SPLT4
042600     END-IF.                                                       SPLT4
042700 360-LOOKUP-MEMBER-IDX.                                            SPLT4
042800     MOVE ZERO TO WS-SUB-K.                                       SPLT4
042850     PERFORM 365-CHECK-ONE-MEMBER-NAME VARYING WS-SUB-1 FROM 1 BY 1SPLT4
042900             UNTIL WS-SUB-1 > WS-MEMBER-COUNT.                    SPLT4
042950 365-CHECK-ONE-MEMBER-NAME.                                        SPLT4
043100     IF WS-MEMBER-NAME(WS-SUB-1) = WS-MEMBER-LOOKUP-NAME          SPLT4
043200         MOVE WS-SUB-1 TO WS-SUB-K                                SPLT4
043300     END-IF.                                                      SPLT4
043500 700-BUILD-BALANCES.                                              SPLT4
043600     MOVE ZERO TO WS-POS-BAL-TOTAL WS-NEG-BAL-TOTAL.              SPLT4
043650     PERFORM 705-ADD-ONE-BALANCE VARYING WS-SUB-1 FROM 1 BY 1     SPLT4
043700             UNTIL WS-SUB-1 > WS-MEMBER-COUNT.                    SPLT4
043750 705-ADD-ONE-BALANCE.                                             SPLT4
043900     SET WS-MEMBER-IDX TO WS-SUB-1.                               SPLT4
044000     IF WS-BAL-AMOUNT(WS-MEMBER-IDX) > ZERO                       SPLT4
044100         ADD WS-BAL-AMOUNT(WS-MEMBER-IDX) TO WS-POS-BAL-TOTAL     SPLT4
044200     ELSE                                                        SPLT4
044300         ADD WS-BAL-AMOUNT(WS-MEMBER-IDX) TO WS-NEG-BAL-TOTAL     SPLT4
044400     END-IF.                                                     SPLT4
044600 720-PRINT-SECTION-3.                                             SPLT4
044700     MOVE SPACES TO RP-LINE-TEXT.                                 SPLT4
044800     WRITE RP-PRINT-LINE.                                         SPLT4
044900     MOVE SPACES TO RP-LINE-TEXT.                                 SPLT4
045000     STRING "SECTION 3 - PER-MEMBER BALANCE" DELIMITED BY SIZE    SPLT4
045100         INTO RP-LINE-TEXT.                                       SPLT4
045200     WRITE RP-PRINT-LINE.                                         SPLT4
045250     PERFORM 725-PRINT-ONE-MEMBER-BAL VARYING WS-SUB-1 FROM 1 BY 1SPLT4
045400             UNTIL WS-SUB-1 > WS-MEMBER-COUNT.                    SPLT4
045450 725-PRINT-ONE-MEMBER-BAL.                                        SPLT4
045600     SET WS-MEMBER-IDX TO WS-SUB-1.                               SPLT4
045650     PERFORM 730-PRINT-ONE-BALANCE.                               SPLT4
045800 730-PRINT-ONE-BALANCE.                                            SPLT4
045900     MOVE "F" TO WS-MNY-FUNCTION.                                 SPLT4
046000     MOVE WS-BAL-AMOUNT(WS-MEMBER-IDX) TO WS-MNY-CENTS.           SPLT4
046100     MOVE "$  " TO WS-MNY-SYMBOL.                                 SPLT4
046200     CALL "SPLTMNY" USING WS-MONEY-PARMS.                         SPLT4
046300     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
046400     STRING "  " DELIMITED BY SIZE                                SPLT4
046500            WS-MEMBER-NAME(WS-MEMBER-IDX) DELIMITED BY SIZE       SPLT4
046600            "  NET: " DELIMITED BY SIZE                           SPLT4
046700            WS-MNY-STRING DELIMITED BY SIZE                       SPLT4
046800         INTO WS-LINE-WORK.                                       SPLT4
046900     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                           SPLT4
047000     WRITE RP-PRINT-LINE.                                         SPLT4
047100 750-PRINT-CONTROLS.                                              SPLT4
047200     MOVE SPACES TO RP-LINE-TEXT.                                 SPLT4
047300     WRITE RP-PRINT-LINE.                                         SPLT4
047400     MOVE SPACES TO RP-LINE-TEXT.                                 SPLT4
047500     STRING "CONTROL TOTALS" DELIMITED BY SIZE                    SPLT4
047600         INTO RP-LINE-TEXT.                                       SPLT4
047700     WRITE RP-PRINT-LINE.                                         SPLT4
047800     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
047900     STRING "  EXPENSES ACCEPTED: " DELIMITED BY SIZE             SPLT4
048000            WS-EXP-ACCEPT-COUNT DELIMITED BY SIZE                 SPLT4
048100            "   REJECTED: " DELIMITED BY SIZE                     SPLT4
048200            WS-EXP-REJECT-COUNT DELIMITED BY SIZE                 SPLT4
048300         INTO WS-LINE-WORK.                                       SPLT4
048400     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                           SPLT4
048500     WRITE RP-PRINT-LINE.                                         SPLT4
048600     MOVE "F" TO WS-MNY-FUNCTION.                                 SPLT4
048700     MOVE WS-EXP-GRAND-TOTAL TO WS-MNY-CENTS.                     SPLT4
048800     MOVE "$  " TO WS-MNY-SYMBOL.                                 SPLT4
048900     CALL "SPLTMNY" USING WS-MONEY-PARMS.                         SPLT4
049000     MOVE SPACES TO WS-LINE-WORK.                                 SPLT4
049100     STRING "  GRAND TOTAL ACCEPTED AMOUNT: " DELIMITED BY SIZE    SPLT4
049200            WS-MNY-STRING DELIMITED BY SIZE                       SPLT4
049300         INTO WS-LINE-WORK.                                       SPLT4
049400     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                            SPLT4
049500     WRITE RP-PRINT-LINE.                                          SPLT4
049600     MOVE SPACES TO WS-LINE-WORK.                                  SPLT4
049700     STRING "  FINAL DEBT EDGES WRITTEN: " DELIMITED BY SIZE       SPLT4
049800            WS-EDGE-COUNT DELIMITED BY SIZE                       SPLT4
049900         INTO WS-LINE-WORK.                                       SPLT4
050000     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                            SPLT4
050100     WRITE RP-PRINT-LINE.                                          SPLT4
050200     MOVE "F" TO WS-MNY-FUNCTION.                                  SPLT4
050300     MOVE WS-ROUNDING-RESIDUE TO WS-MNY-CENTS.                     SPLT4
050400     MOVE "$  " TO WS-MNY-SYMBOL.                                  SPLT4
050500     CALL "SPLTMNY" USING WS-MONEY-PARMS.                          SPLT4
050600     MOVE SPACES TO WS-LINE-WORK.                                  SPLT4
050700     STRING "  ROUNDING RESIDUE (TRUNCATED CENTS): " DELIMITED     SPLT4
050800            BY SIZE                                                SPLT4
050900            WS-MNY-STRING DELIMITED BY SIZE                       SPLT4
051000         INTO WS-LINE-WORK.                                        SPLT4
051100     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                            SPLT4
051200     WRITE RP-PRINT-LINE.                                          SPLT4
051300     MOVE SPACES TO WS-LINE-WORK.                                  SPLT4
051400     STRING "  POSITIVE BALANCE TOTAL: " DELIMITED BY SIZE         SPLT4
051500            WS-POS-BAL-TOTAL DELIMITED BY SIZE                    SPLT4
051600            "   NEGATIVE BALANCE TOTAL: " DELIMITED BY SIZE        SPLT4
051700            WS-NEG-BAL-TOTAL DELIMITED BY SIZE                    SPLT4
051800         INTO WS-LINE-WORK.                                       SPLT4
051900     MOVE WS-LINE-WORK TO RP-LINE-TEXT.                            SPLT4
052000     WRITE RP-PRINT-LINE.                                          SPLT4
052100 900-CLOSE-FILES.                                                 SPLT4
052200     CLOSE EXPENSES SPLITS SETTLE REPORT.                         SPLT4
