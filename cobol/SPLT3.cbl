000100 IDENTIFICATION DIVISION.                                        SPLT3
000200 PROGRAM-ID. SPLT3.                                              SPLT3
000300 AUTHOR. M. TORRES.                                              SPLT3
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.           SPLT3
000500 DATE-WRITTEN. 06/20/1989.                                       SPLT3
000600 DATE-COMPILED. 06/20/1989.                                      SPLT3
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.               SPLT3
000800******************************************************************SPLT3
000900*  SPLT3 - DEBT AGGREGATOR, MUTUAL-OWING NETTING AND DEBT        * SPLT3
001000*  SIMPLIFIER.  FOLDS EVERY EXPDEBTS ROW INTO A DEBTOR/CREDITOR  * SPLT3
001100*  MATRIX (SKIPPING THE PAYER'S OWN ROW), NETS EACH MUTUAL PAIR, * SPLT3
001200*  THEN - IF RC-SIMPLIFY-FLAG IS ON - COLLAPSES TRANSITIVE       * SPLT3
001300*  CHAINS SO THE GROUP SETTLES IN AS FEW PAYMENTS AS POSSIBLE.   * SPLT3
001400*  WRITES ONE SETTLE RECORD PER SURVIVING POSITIVE EDGE.         * SPLT3
001500*  REPLACES THE OLD MANUAL SETTLE-UP SPREADSHEET A TREASURER USED*SPLT3
001600*  TO KEEP BY HAND - THAT SHEET NEVER CAUGHT MUTUAL A/B AND B/A  *SPLT3
001700*  PAIRS OR COLLAPSED CHAINS, SO SMALL GROUPS OVERPAID FOR YEARS.*SPLT3
001800*------------------------------------------------------------- * SPLT3
001900*  CHANGE LOG                                                   * SPLT3
002000*  DATE     BY   TICKET    DESCRIPTION                          * SPLT3
002100*  -------- ---- --------- ------------------------------------ * SPLT3
002200*  06/20/89 MTS  GL-0003   INITIAL VERSION, AGGREGATION ONLY.    * SPLT3
002300*  09/02/89 RAA  GL-0014   RECEIVE RC-CONTROL-RECORD FROM SPLT1. * SPLT3
002400*  01/22/90 MTS  GL-0020   ADDED 400-NET-MUTUAL-PAIRS - MOST     * SPLT3
002500*                          GROUPS HAD A/B AND B/A BOTH ON FILE.  * SPLT3
002600*  07/11/90 MTS  GL-0028   ADDED 500-SIMPLIFY-CHAINS, GATED ON   * SPLT3
002700*                          RC-SIMPLIFY-FLAG PER FINANCE REQUEST. * SPLT3
002800*  03/04/91 RAA  GL-0033   MEMBER TABLE BUMPED TO 50, MATRIX     * SPLT3
002900*                          TABLE BUMPED TO 2500 CELLS TO MATCH.  * SPLT3
003000*  11/19/92 CGV  GL-0041   FILE STATUS CHECKS ON ALL FOUR OPENS. * SPLT3
003100*  05/06/93 RAA  GL-0049   SIMPLIFIER NOW LOOPS TO A FIXED POINT,* SPLT3
003200*                          ONE PASS LEFT 3-HOP CHAINS UNCOLLAPSED.SPLT3
003300*  02/18/94 MTS  GL-0054   EXPENSE/PAYER LOOKUP REWRITTEN AS A   * SPLT3
003400*                          SEQUENTIAL CATCH-UP READ INSTEAD OF   * SPLT3
003500*                          A TABLE, EXPENSES FILE IS ALREADY IN  * SPLT3
003600*                          EXP-ID ORDER SO NO NEED TO LOAD IT.   * SPLT3
003700*  10/14/97 MTS  GL-0071   CLEANUP OF UNUSED W01 FIELDS.         * SPLT3
003800*  12/29/98 CGV  GL-0080   Y2K: EH-EXP-DATE CONFIRMED 4-DIGIT    * SPLT3
003900*                          YEAR, NOT USED FOR ARITHMETIC HERE.   * SPLT3
004000*  02/02/01 RAA  GL-0093   REWROTE 440/450/550 TO USE A SINGLE   * SPLT3
004100*                          WS-SET-AMOUNT PARAMETER - THE OLD     * SPLT3
004200*                          SUBTRACT-INTO-SELF CODE LEFT A STALE  * SPLT3
004300*                          ZERO-AMOUNT ROW ON A 3-CYCLE COLLAPSE.SPLT3
004400******************************************************************SPLT3
004500 ENVIRONMENT DIVISION.                                           SPLT3
004600 CONFIGURATION SECTION.                                          SPLT3
004700 SPECIAL-NAMES.                                                  SPLT3
004800     C01 IS TOP-OF-FORM.                                         SPLT3
004900 INPUT-OUTPUT SECTION.                                           SPLT3
005000 FILE-CONTROL.                                                   SPLT3
005100     SELECT MEMBERS ASSIGN TO MEMBERS                            SPLT3
005200         ORGANIZATION IS LINE SEQUENTIAL                         SPLT3
005300         FILE STATUS IS WS-SM-STATUS.                            SPLT3
005400     SELECT EXPENSES ASSIGN TO EXPENSES                          SPLT3
005500         ORGANIZATION IS LINE SEQUENTIAL                         SPLT3
005600         FILE STATUS IS WS-EH-STATUS.                            SPLT3
005700     SELECT EXPDEBTS ASSIGN TO EXPDEBTS                          SPLT3
005800         ORGANIZATION IS LINE SEQUENTIAL                         SPLT3
005900         FILE STATUS IS WS-DB-STATUS.                            SPLT3
006000     SELECT SETTLE ASSIGN TO SETTLE                              SPLT3
006100         ORGANIZATION IS LINE SEQUENTIAL                         SPLT3
006200         FILE STATUS IS WS-ED-STATUS.                            SPLT3
006300 DATA DIVISION.                                                  SPLT3
006400 FILE SECTION.                                                  SPLT3
006500 FD  MEMBERS                                                     SPLT3
006600     LABEL RECORD STANDARD.                                      SPLT3
006700 01  SM-MEMBER-RECORD.                                           SPLT3
006800     05  SM-MEMBER-NAME          PIC X(10).                      SPLT3
006900     05  FILLER                  PIC X(10).                      SPLT3
007000 FD  EXPENSES                                                    SPLT3
007100     LABEL RECORD STANDARD.                                      SPLT3
007200 01  EH-EXPENSE-RECORD.                                          SPLT3
007300     05  EH-EXP-ID               PIC 9(5).                       SPLT3
007400     05  EH-EXP-NAME             PIC X(20).                      SPLT3
007500     05  EH-EXP-DATE-GROUP.                                      SPLT3
007600         10  EH-EXP-DATE-CC      PIC 9(2).                       SPLT3
007700         10  EH-EXP-DATE-YY      PIC 9(2).                       SPLT3
007800         10  EH-EXP-DATE-MM      PIC 9(2).                       SPLT3
007900         10  EH-EXP-DATE-DD      PIC 9(2).                       SPLT3
008000     05  EH-EXP-DATE-COMBINED REDEFINES EH-EXP-DATE-GROUP         SPLT3
008100                             PIC 9(8).                           SPLT3
008200     05  EH-EXP-PAYER            PIC X(10).                      SPLT3
008300     05  EH-EXP-TYPE             PIC 9(1).                       SPLT3
008400     05  EH-EXP-AMOUNT           PIC S9(9).                      SPLT3
008500     05  EH-EXP-RATE             PIC S9(5)V9(10).                SPLT3
008600     05  EH-EXP-CURRENCY         PIC X(3).                       SPLT3
008700     05  EH-EXP-SETTLE-FLAG      PIC X(1).                       SPLT3
008800     05  FILLER                  PIC X(15).                      SPLT3
008900 FD  EXPDEBTS                                                    SPLT3
009000     LABEL RECORD STANDARD.                                      SPLT3
009100 01  DB-DEBT-RECORD.                                             SPLT3
009200     05  DB-EXP-ID               PIC 9(5).                       SPLT3
009300     05  DB-USER                 PIC X(10).                      SPLT3
009400     05  DB-AMOUNT               PIC S9(9).                      SPLT3
009500     05  FILLER                  PIC X(10).                      SPLT3
009600 FD  SETTLE                                                      SPLT3
009700     LABEL RECORD STANDARD.                                      SPLT3
009800 01  ED-EDGE-RECORD.                                             SPLT3
009900     05  ED-DEBTOR               PIC X(10).                      SPLT3
010000     05  ED-CREDITOR             PIC X(10).                      SPLT3
010100     05  ED-AMOUNT               PIC S9(9).                      SPLT3
010200     05  FILLER                  PIC X(10).                      SPLT3
010300 01  ED-EDGE-KEY-VIEW REDEFINES ED-EDGE-RECORD.                  SPLT3
010400     05  ED-PAIR-KEY              PIC X(20).                     SPLT3
010500     05  FILLER                  PIC X(19).                      SPLT3
010600 WORKING-STORAGE SECTION.                                        SPLT3
010700 77  WS-SM-STATUS                PIC X(2).                       SPLT3
010800 77  WS-EH-STATUS                PIC X(2).                       SPLT3
010900 77  WS-DB-STATUS                PIC X(2).                       SPLT3
011000 77  WS-ED-STATUS                PIC X(2).                       SPLT3
011100 77  WS-EH-EOF                   PIC X(1) VALUE "N".              SPLT3
011200     88  EH-AT-EOF                   VALUE "Y".                  SPLT3
011300 77  WS-DB-EOF                   PIC X(1) VALUE "N".              SPLT3
011400     88  DB-AT-EOF                   VALUE "Y".                  SPLT3
011500 77  WS-MEMBER-COUNT             PIC 9(3) COMP.                  SPLT3
011600 77  WS-MEMBER-MAX               PIC 9(3) COMP VALUE 50.         SPLT3
011700 77  WS-MTX-COUNT                PIC 9(4) COMP.                  SPLT3
011800 77  WS-MTX-MAX                  PIC 9(4) COMP VALUE 2500.       SPLT3
011900 77  WS-SUB-I                    PIC 9(3) COMP.                  SPLT3
012000 77  WS-SUB-J                    PIC 9(3) COMP.                  SPLT3
012100 77  WS-SUB-K                    PIC 9(3) COMP.                  SPLT3
012200 77  WS-DEBTOR-IDX               PIC 9(3) COMP.                  SPLT3
012300 77  WS-CREDITOR-IDX             PIC 9(3) COMP.                  SPLT3
012400 77  WS-FOUND-IDX                PIC 9(4) COMP.                  SPLT3
012500 77  WS-FOUND-FLAG               PIC X(1).                       SPLT3
012600     88  ENTRY-FOUND                 VALUE "Y".                  SPLT3
012700 77  WS-CREDITOR-COUNT           PIC 9(3) COMP.                  SPLT3
012800 77  WS-SOLE-CREDITOR-IDX        PIC 9(3) COMP.                  SPLT3
012900 77  WS-SOLE-CREDITOR-AMT        PIC S9(9).                      SPLT3
013000 77  WS-AMOUNT-X                 PIC S9(9).                      SPLT3
013100 77  WS-AMOUNT-Y                 PIC S9(9).                      SPLT3
013200 77  WS-SET-AMOUNT               PIC S9(9).                      SPLT3
013300 77  WS-ADD-AMOUNT               PIC S9(9).                      SPLT3
013400 77  WS-PASS-CHANGED             PIC X(1).                       SPLT3
013500     88  PASS-MADE-A-CHANGE          VALUE "Y".                  SPLT3
013600 77  WS-CURRENT-PAYER            PIC X(10) VALUE SPACES.         SPLT3
013700 77  WS-CURRENT-EXP-ID           PIC 9(5) VALUE ZERO.            SPLT3
013800 77  WS-MEMBER-LOOKUP-NAME       PIC X(10).                      SPLT3
014000 01  WS-MEMBER-TABLE.                                            SPLT3
014100     05  WS-MEMBER-ENTRY OCCURS 50 TIMES                         SPLT3
014200                         INDEXED BY WS-MEMBER-IDX.                SPLT3
014300         10  WS-MEMBER-NAME      PIC X(10).                      SPLT3
014400 01  WS-MATRIX-TABLE.                                            SPLT3
014500     05  WS-MTX-ENTRY OCCURS 2500 TIMES                          SPLT3
014600                      INDEXED BY WS-MTX-IDX.                     SPLT3
014700         10  WS-MTX-DEBTOR-IDX   PIC 9(3) COMP.                  SPLT3
014800         10  WS-MTX-CREDITOR-IDX PIC 9(3) COMP.                  SPLT3
014900         10  WS-MTX-AMOUNT       PIC S9(9).                      SPLT3
015000 01  WS-MATRIX-TABLE-ALT REDEFINES WS-MATRIX-TABLE.               SPLT3
015100     05  WS-MTX-ENTRY-ALT OCCURS 2500 TIMES.                     SPLT3
015200         10  WS-MTX-PAIR-KEY     PIC 9(6) COMP.                  SPLT3
015300         10  FILLER              PIC S9(9).                      SPLT3
015400 LINKAGE SECTION.                                                SPLT3
015500 01  LK-CONTROL-RECORD.                                          SPLT3
015600     05  LK-GROUP-NAME           PIC X(20).                      SPLT3
015700     05  LK-RUN-DATE             PIC 9(8).                       SPLT3
015800     05  LK-SIMPLIFY-FLAG        PIC X(1).                       SPLT3
015900         88  LK-SIMPLIFY-ON          VALUE "Y".                  SPLT3
016000     05  FILLER                  PIC X(11).                      SPLT3
016100 PROCEDURE DIVISION USING LK-CONTROL-RECORD.                     SPLT3
016200 100-MAIN-CONTROL.                                                SPLT3
016300     PERFORM 110-OPEN-FILES.                                      SPLT3
016400     PERFORM 150-LOAD-MEMBER-TABLE THRU 180-LOAD-MEMBER-DONE.     SPLT3
016500     MOVE ZERO TO WS-MTX-COUNT.                                  SPLT3
016600     PERFORM 200-READ-EXPENSE.                                    SPLT3
016700     PERFORM 300-AGGREGATE-DEBTS.                                 SPLT3
016800     PERFORM 400-NET-MUTUAL-PAIRS.                                SPLT3
016900     IF LK-SIMPLIFY-ON                                            SPLT3
017000         PERFORM 500-SIMPLIFY-CHAINS                              SPLT3
017050             THRU 500-SIMPLIFY-CHAINS-EXIT                        SPLT3
017100     END-IF.                                                      SPLT3
017200     PERFORM 600-WRITE-EDGES.                                     SPLT3
017300     PERFORM 900-CLOSE-FILES.                                     SPLT3
017400     EXIT PROGRAM.                                                SPLT3
017500 110-OPEN-FILES.                                                  SPLT3
017600     OPEN INPUT MEMBERS.                                          SPLT3
017700     OPEN INPUT EXPENSES.                                         SPLT3
017800     OPEN INPUT EXPDEBTS.                                         SPLT3
017900     OPEN OUTPUT SETTLE.                                          SPLT3
018000     IF WS-SM-STATUS NOT = "00" OR WS-EH-STATUS NOT = "00"        SPLT3
018100                               OR WS-DB-STATUS NOT = "00"         SPLT3
018200                               OR WS-ED-STATUS NOT = "00"         SPLT3
018300         DISPLAY "SPLT3 - OPEN FAILED " WS-SM-STATUS " "          SPLT3
018400             WS-EH-STATUS " " WS-DB-STATUS " " WS-ED-STATUS       SPLT3
018500         STOP RUN                                                 SPLT3
018600     END-IF.                                                      SPLT3
018700 150-LOAD-MEMBER-TABLE.                                           SPLT3
018800     MOVE ZERO TO WS-MEMBER-COUNT.                                SPLT3
018900 160-LOAD-MEMBER-LOOP.                                            SPLT3
019000     READ MEMBERS AT END GO TO 180-LOAD-MEMBER-DONE.              SPLT3
019100     IF WS-MEMBER-COUNT >= WS-MEMBER-MAX                          SPLT3
019200         DISPLAY "SPLT3 - MEMBER TABLE OVERFLOW"                  SPLT3
019300         STOP RUN                                                 SPLT3
019400     END-IF.                                                      SPLT3
019500     ADD 1 TO WS-MEMBER-COUNT.                                    SPLT3
019600     SET WS-MEMBER-IDX TO WS-MEMBER-COUNT.                        SPLT3
019700     MOVE SM-MEMBER-NAME TO WS-MEMBER-NAME(WS-MEMBER-IDX).        SPLT3
019800     GO TO 160-LOAD-MEMBER-LOOP.                                  SPLT3
019900 180-LOAD-MEMBER-DONE.                                            SPLT3
020000     CLOSE MEMBERS.                                               SPLT3
020100 200-READ-EXPENSE.                                                SPLT3
020200     READ EXPENSES AT END MOVE "Y" TO WS-EH-EOF.                  SPLT3
020300 300-AGGREGATE-DEBTS.                                             SPLT3
020400     READ EXPDEBTS AT END MOVE "Y" TO WS-DB-EOF.                  SPLT3
020450     PERFORM 310-AGGREGATE-ONE-DEBT UNTIL DB-AT-EOF.               SPLT3
020460 310-AGGREGATE-ONE-DEBT.                                          SPLT3
020470     PERFORM 320-CATCH-UP-PAYER.                                  SPLT3
020480     PERFORM 350-POST-ONE-DEBT                                    SPLT3
020485         THRU 350-POST-ONE-DEBT-EXIT.                         SPLT3
020490     READ EXPDEBTS AT END MOVE "Y" TO WS-DB-EOF.                   SPLT3
021000 320-CATCH-UP-PAYER.                                              SPLT3
021100     PERFORM 200-READ-EXPENSE                                     SPLT3
021150         UNTIL EH-AT-EOF OR EH-EXP-ID = DB-EXP-ID.                 SPLT3
021400     IF EH-EXP-ID = DB-EXP-ID                                      SPLT3
021500         MOVE EH-EXP-PAYER TO WS-CURRENT-PAYER                    SPLT3
021600         MOVE EH-EXP-ID    TO WS-CURRENT-EXP-ID                   SPLT3
021700     END-IF.                                                      SPLT3
021800 350-POST-ONE-DEBT.                                                SPLT3
021900     IF DB-USER = WS-CURRENT-PAYER                                SPLT3
022000         GO TO 350-POST-ONE-DEBT-EXIT                             SPLT3
022100     END-IF.                                                      SPLT3
022200     MOVE DB-USER TO WS-MEMBER-LOOKUP-NAME.                       SPLT3
022300     PERFORM 360-LOOKUP-MEMBER-IDX.                                SPLT3
022400     MOVE WS-SUB-K TO WS-DEBTOR-IDX.                              SPLT3
022500     MOVE WS-CURRENT-PAYER TO WS-MEMBER-LOOKUP-NAME.               SPLT3
022600     PERFORM 360-LOOKUP-MEMBER-IDX.                                SPLT3
022700     MOVE WS-SUB-K TO WS-CREDITOR-IDX.                            SPLT3
022800     MOVE DB-AMOUNT TO WS-ADD-AMOUNT.                             SPLT3
022900     PERFORM 430-ADD-TO-ENTRY.                                    SPLT3
023000 350-POST-ONE-DEBT-EXIT.                                          SPLT3
023100     EXIT.                                                        SPLT3
023200 360-LOOKUP-MEMBER-IDX.                                            SPLT3
023300     MOVE ZERO TO WS-SUB-K.                                       SPLT3
023350     PERFORM 365-LOOKUP-ONE-MEMBER                                SPLT3
023360         VARYING WS-SUB-I FROM 1 BY 1                             SPLT3
023370         UNTIL WS-SUB-I > WS-MEMBER-COUNT.                        SPLT3
023380 365-LOOKUP-ONE-MEMBER.                                           SPLT3
023600     IF WS-MEMBER-NAME(WS-SUB-I) = WS-MEMBER-LOOKUP-NAME           SPLT3
023700         MOVE WS-SUB-I TO WS-SUB-K                                SPLT3
023800     END-IF.                                                      SPLT3
024000 400-NET-MUTUAL-PAIRS.                                            SPLT3
024050     PERFORM 405-NET-ONE-ROW                                      SPLT3
024060         VARYING WS-SUB-I FROM 1 BY 1                             SPLT3
024070         UNTIL WS-SUB-I > WS-MEMBER-COUNT.                        SPLT3
024080 405-NET-ONE-ROW.                                                 SPLT3
024090     PERFORM 410-NET-ONE-CELL                                     SPLT3
024095         VARYING WS-SUB-J FROM WS-SUB-I BY 1                      SPLT3
024097         UNTIL WS-SUB-J > WS-MEMBER-COUNT.                        SPLT3
024098 410-NET-ONE-CELL.                                                SPLT3
024500     IF WS-SUB-I NOT = WS-SUB-J                                   SPLT3
024600         PERFORM 450-NET-ONE-PAIR                                 SPLT3
024700     END-IF.                                                      SPLT3
025000 450-NET-ONE-PAIR.                                                SPLT3
025100     MOVE WS-SUB-I TO WS-DEBTOR-IDX.                              SPLT3
025200     MOVE WS-SUB-J TO WS-CREDITOR-IDX.                            SPLT3
025300     PERFORM 420-FIND-ENTRY THRU 420-FIND-ENTRY-EXIT.             SPLT3
025400     MOVE ZERO TO WS-AMOUNT-X.                                    SPLT3
025500     IF ENTRY-FOUND                                               SPLT3
025600         MOVE WS-MTX-AMOUNT(WS-MTX-IDX) TO WS-AMOUNT-X             SPLT3
025700     END-IF.                                                      SPLT3
025800     MOVE WS-SUB-J TO WS-DEBTOR-IDX.                              SPLT3
025900     MOVE WS-SUB-I TO WS-CREDITOR-IDX.                            SPLT3
026000     PERFORM 420-FIND-ENTRY THRU 420-FIND-ENTRY-EXIT.             SPLT3
026100     MOVE ZERO TO WS-AMOUNT-Y.                                    SPLT3
026200     IF ENTRY-FOUND                                               SPLT3
026300         MOVE WS-MTX-AMOUNT(WS-MTX-IDX) TO WS-AMOUNT-Y             SPLT3
026400     END-IF.                                                      SPLT3
026500     IF WS-AMOUNT-X > ZERO AND WS-AMOUNT-Y > ZERO                 SPLT3
026600         IF WS-AMOUNT-X > WS-AMOUNT-Y                             SPLT3
026700             MOVE WS-SUB-I TO WS-DEBTOR-IDX                       SPLT3
026800             MOVE WS-SUB-J TO WS-CREDITOR-IDX                     SPLT3
026900             COMPUTE WS-SET-AMOUNT = WS-AMOUNT-X - WS-AMOUNT-Y     SPLT3
027000             PERFORM 440-SET-ENTRY-AMOUNT                         SPLT3
027010                 THRU 440-SET-ENTRY-AMOUNT-EXIT                   SPLT3
027100             MOVE WS-SUB-J TO WS-DEBTOR-IDX                       SPLT3
027200             MOVE WS-SUB-I TO WS-CREDITOR-IDX                     SPLT3
027300             MOVE ZERO TO WS-SET-AMOUNT                           SPLT3
027400             PERFORM 440-SET-ENTRY-AMOUNT                         SPLT3
027410                 THRU 440-SET-ENTRY-AMOUNT-EXIT                   SPLT3
027500         ELSE                                                     SPLT3
027600             IF WS-AMOUNT-Y > WS-AMOUNT-X                         SPLT3
027700                 MOVE WS-SUB-J TO WS-DEBTOR-IDX                   SPLT3
027800                 MOVE WS-SUB-I TO WS-CREDITOR-IDX                 SPLT3
027900                 COMPUTE WS-SET-AMOUNT = WS-AMOUNT-Y - WS-AMOUNT-X SPLT3
028000                 PERFORM 440-SET-ENTRY-AMOUNT                     SPLT3
028010                     THRU 440-SET-ENTRY-AMOUNT-EXIT               SPLT3
028100                 MOVE WS-SUB-I TO WS-DEBTOR-IDX                   SPLT3
028200                 MOVE WS-SUB-J TO WS-CREDITOR-IDX                 SPLT3
028300                 MOVE ZERO TO WS-SET-AMOUNT                       SPLT3
028400                 PERFORM 440-SET-ENTRY-AMOUNT                     SPLT3
028410                     THRU 440-SET-ENTRY-AMOUNT-EXIT               SPLT3
028500             ELSE                                                 SPLT3
028600                 MOVE WS-SUB-I TO WS-DEBTOR-IDX                   SPLT3
028700                 MOVE WS-SUB-J TO WS-CREDITOR-IDX                 SPLT3
028800                 MOVE ZERO TO WS-SET-AMOUNT                       SPLT3
028900                 PERFORM 440-SET-ENTRY-AMOUNT                     SPLT3
028910                     THRU 440-SET-ENTRY-AMOUNT-EXIT               SPLT3
029000                 MOVE WS-SUB-J TO WS-DEBTOR-IDX                   SPLT3
029100                 MOVE WS-SUB-I TO WS-CREDITOR-IDX                 SPLT3
029200                 PERFORM 440-SET-ENTRY-AMOUNT                     SPLT3
029210                     THRU 440-SET-ENTRY-AMOUNT-EXIT               SPLT3
029300             END-IF                                               SPLT3
029400         END-IF                                                   SPLT3
029500     END-IF.                                                      SPLT3
029600 420-FIND-ENTRY.                                                  SPLT3
029700     MOVE "N" TO WS-FOUND-FLAG.                                   SPLT3
029750     PERFORM 425-CHECK-ONE-CELL                                   SPLT3
029760         VARYING WS-SUB-K FROM 1 BY 1                             SPLT3
029770         UNTIL WS-SUB-K > WS-MTX-COUNT.                           SPLT3
029780     IF ENTRY-FOUND                                                SPLT3
029790         SET WS-MTX-IDX TO WS-FOUND-IDX                           SPLT3
029795     END-IF.                                                      SPLT3
029800     GO TO 420-FIND-ENTRY-EXIT.                                   SPLT3
029850 425-CHECK-ONE-CELL.                                              SPLT3
030000     SET WS-MTX-IDX TO WS-SUB-K.                                  SPLT3
030100     IF WS-MTX-DEBTOR-IDX(WS-MTX-IDX)   = WS-DEBTOR-IDX  AND       SPLT3
030200        WS-MTX-CREDITOR-IDX(WS-MTX-IDX) = WS-CREDITOR-IDX          SPLT3
030300         MOVE "Y" TO WS-FOUND-FLAG                                 SPLT3
030400         SET WS-FOUND-IDX TO WS-SUB-K                             SPLT3
030500     END-IF.                                                      SPLT3
030900 420-FIND-ENTRY-EXIT.                                             SPLT3
030950     EXIT.                                                        SPLT3
031000 430-ADD-TO-ENTRY.                                                SPLT3
031100     PERFORM 420-FIND-ENTRY THRU 420-FIND-ENTRY-EXIT.             SPLT3
031200     IF ENTRY-FOUND                                               SPLT3
031300         ADD WS-ADD-AMOUNT TO WS-MTX-AMOUNT(WS-MTX-IDX)           SPLT3
031400     ELSE                                                         SPLT3
031500         PERFORM 460-NEW-ENTRY                                    SPLT3
031600         MOVE WS-ADD-AMOUNT TO WS-MTX-AMOUNT(WS-MTX-IDX)           SPLT3
031700     END-IF.                                                      SPLT3
031800 440-SET-ENTRY-AMOUNT.                                            SPLT3
031900     PERFORM 420-FIND-ENTRY THRU 420-FIND-ENTRY-EXIT.             SPLT3
032000     IF NOT ENTRY-FOUND                                           SPLT3
032100         IF WS-SET-AMOUNT NOT = ZERO                              SPLT3
032200             PERFORM 460-NEW-ENTRY                                SPLT3
032300         ELSE                                                     SPLT3
032400             GO TO 440-SET-ENTRY-AMOUNT-EXIT                      SPLT3
032500         END-IF                                                   SPLT3
032600     END-IF.                                                      SPLT3
032700     MOVE WS-SET-AMOUNT TO WS-MTX-AMOUNT(WS-MTX-IDX).              SPLT3
032800 440-SET-ENTRY-AMOUNT-EXIT.                                       SPLT3
032900     EXIT.                                                        SPLT3
033000 460-NEW-ENTRY.                                                   SPLT3
033100     IF WS-MTX-COUNT >= WS-MTX-MAX                                SPLT3
033200         DISPLAY "SPLT3 - MATRIX TABLE OVERFLOW"                  SPLT3
033300         STOP RUN                                                 SPLT3
033400     END-IF.                                                      SPLT3
033500     ADD 1 TO WS-MTX-COUNT.                                       SPLT3
033600     SET WS-MTX-IDX TO WS-MTX-COUNT.                              SPLT3
033700     MOVE WS-DEBTOR-IDX   TO WS-MTX-DEBTOR-IDX(WS-MTX-IDX).        SPLT3
033800     MOVE WS-CREDITOR-IDX TO WS-MTX-CREDITOR-IDX(WS-MTX-IDX).      SPLT3
033900     MOVE ZERO TO WS-MTX-AMOUNT(WS-MTX-IDX).                      SPLT3
034000 500-SIMPLIFY-CHAINS.                                             SPLT3
034100     MOVE "Y" TO WS-PASS-CHANGED.                                 SPLT3
034150     PERFORM 505-SIMPLIFY-ONE-PASS UNTIL NOT PASS-MADE-A-CHANGE.  SPLT3
034160     GO TO 500-SIMPLIFY-CHAINS-EXIT.                              SPLT3
034170 505-SIMPLIFY-ONE-PASS.                                           SPLT3
034300     MOVE "N" TO WS-PASS-CHANGED.                                 SPLT3
034350     PERFORM 510-SIMPLIFY-ONE-ROW                                 SPLT3
034360         VARYING WS-SUB-I FROM 1 BY 1                             SPLT3
034370         UNTIL WS-SUB-I > WS-MEMBER-COUNT.                        SPLT3
034380 510-SIMPLIFY-ONE-ROW.                                            SPLT3
034390     PERFORM 515-SIMPLIFY-ONE-CELL                                SPLT3
034395         VARYING WS-SUB-J FROM 1 BY 1                             SPLT3
034397         UNTIL WS-SUB-J > WS-MEMBER-COUNT.                        SPLT3
034398 515-SIMPLIFY-ONE-CELL.                                           SPLT3
034800     IF WS-SUB-I NOT = WS-SUB-J                                   SPLT3
034900         PERFORM 550-TRY-COLLAPSE-ONE                             SPLT3
034950         THRU 550-TRY-COLLAPSE-EXIT                               SPLT3
035000     END-IF.                                                      SPLT3
035350 500-SIMPLIFY-CHAINS-EXIT.                                        SPLT3
035360     EXIT.                                                        SPLT3
035400 550-TRY-COLLAPSE-ONE.                                            SPLT3
035500     MOVE WS-SUB-I TO WS-DEBTOR-IDX.                               SPLT3
035600     MOVE WS-SUB-J TO WS-CREDITOR-IDX.                             SPLT3
035700     PERFORM 420-FIND-ENTRY THRU 420-FIND-ENTRY-EXIT.             SPLT3
035800     IF NOT ENTRY-FOUND                                            SPLT3
035900         GO TO 550-TRY-COLLAPSE-EXIT                               SPLT3
036000     END-IF.                                                       SPLT3
036100     IF WS-MTX-AMOUNT(WS-MTX-IDX) NOT > ZERO                       SPLT3
036200         GO TO 550-TRY-COLLAPSE-EXIT                               SPLT3
036300     END-IF.                                                       SPLT3
036400     MOVE WS-MTX-AMOUNT(WS-MTX-IDX) TO WS-AMOUNT-X.                SPLT3
036500     PERFORM 520-FIND-SOLE-CREDITOR.                               SPLT3
036600     IF WS-CREDITOR-COUNT NOT = 1                                 SPLT3
036700         GO TO 550-TRY-COLLAPSE-EXIT                               SPLT3
036800     END-IF.                                                       SPLT3
036900     MOVE WS-SOLE-CREDITOR-AMT TO WS-AMOUNT-Y.                     SPLT3
037000     IF WS-SUB-I = WS-SOLE-CREDITOR-IDX                            SPLT3
037100         MOVE WS-SUB-I TO WS-DEBTOR-IDX                            SPLT3
037200         MOVE WS-SUB-J TO WS-CREDITOR-IDX                          SPLT3
037300         MOVE ZERO TO WS-SET-AMOUNT                                SPLT3
037400         PERFORM 440-SET-ENTRY-AMOUNT                             SPLT3
037410             THRU 440-SET-ENTRY-AMOUNT-EXIT                       SPLT3
037500         MOVE WS-SUB-J TO WS-DEBTOR-IDX                            SPLT3
037600         MOVE WS-SOLE-CREDITOR-IDX TO WS-CREDITOR-IDX              SPLT3
037700         MOVE ZERO TO WS-SET-AMOUNT                                SPLT3
037800         PERFORM 440-SET-ENTRY-AMOUNT                             SPLT3
037810             THRU 440-SET-ENTRY-AMOUNT-EXIT                       SPLT3
037900         MOVE "Y" TO WS-PASS-CHANGED                               SPLT3
038000         GO TO 550-TRY-COLLAPSE-EXIT                               SPLT3
038100     END-IF.                                                       SPLT3
038200     MOVE WS-SUB-I TO WS-DEBTOR-IDX.                               SPLT3
038300     MOVE WS-SOLE-CREDITOR-IDX TO WS-CREDITOR-IDX.                 SPLT3
038400     IF WS-AMOUNT-X >= WS-AMOUNT-Y                                SPLT3
038500         MOVE WS-AMOUNT-Y TO WS-ADD-AMOUNT                         SPLT3
038600     ELSE                                                          SPLT3
038700         MOVE WS-AMOUNT-X TO WS-ADD-AMOUNT                         SPLT3
038800     END-IF.                                                       SPLT3
038900     PERFORM 430-ADD-TO-ENTRY.                                     SPLT3
039000     MOVE WS-SUB-I TO WS-DEBTOR-IDX.                               SPLT3
039100     MOVE WS-SUB-J TO WS-CREDITOR-IDX.                             SPLT3
039200     IF WS-AMOUNT-X > WS-AMOUNT-Y                                 SPLT3
039300         COMPUTE WS-SET-AMOUNT = WS-AMOUNT-X - WS-AMOUNT-Y         SPLT3
039400     ELSE                                                          SPLT3
039500         MOVE ZERO TO WS-SET-AMOUNT                                SPLT3
039600     END-IF.                                                       SPLT3
039700     PERFORM 440-SET-ENTRY-AMOUNT THRU 440-SET-ENTRY-AMOUNT-EXIT. SPLT3
039800     MOVE WS-SUB-J TO WS-DEBTOR-IDX.                               SPLT3
039900     MOVE WS-SOLE-CREDITOR-IDX TO WS-CREDITOR-IDX.                 SPLT3
040000     IF WS-AMOUNT-Y > WS-AMOUNT-X                                 SPLT3
040100         COMPUTE WS-SET-AMOUNT = WS-AMOUNT-Y - WS-AMOUNT-X         SPLT3
040200     ELSE                                                          SPLT3
040300         MOVE ZERO TO WS-SET-AMOUNT                                SPLT3
040400     END-IF.                                                       SPLT3
040500     PERFORM 440-SET-ENTRY-AMOUNT THRU 440-SET-ENTRY-AMOUNT-EXIT. SPLT3
040600     MOVE "Y" TO WS-PASS-CHANGED.                                  SPLT3
040700 550-TRY-COLLAPSE-EXIT.                                            SPLT3
040800     EXIT.                                                         SPLT3
040900 520-FIND-SOLE-CREDITOR.                                          SPLT3
041000     MOVE ZERO TO WS-CREDITOR-COUNT.                              SPLT3
041100     MOVE ZERO TO WS-SOLE-CREDITOR-IDX WS-SOLE-CREDITOR-AMT.      SPLT3
041150     PERFORM 525-CHECK-ONE-CREDITOR                               SPLT3
041160         VARYING WS-SUB-K FROM 1 BY 1                             SPLT3
041170         UNTIL WS-SUB-K > WS-MTX-COUNT.                           SPLT3
041180 525-CHECK-ONE-CREDITOR.                                          SPLT3
041400     SET WS-MTX-IDX TO WS-SUB-K.                                  SPLT3
041500     IF WS-MTX-DEBTOR-IDX(WS-MTX-IDX) = WS-SUB-J AND               SPLT3
041600        WS-MTX-AMOUNT(WS-MTX-IDX) > ZERO                          SPLT3
041700         ADD 1 TO WS-CREDITOR-COUNT                               SPLT3
041800         MOVE WS-MTX-CREDITOR-IDX(WS-MTX-IDX)                     SPLT3
041900             TO WS-SOLE-CREDITOR-IDX                              SPLT3
042000         MOVE WS-MTX-AMOUNT(WS-MTX-IDX)                           SPLT3
042100             TO WS-SOLE-CREDITOR-AMT                              SPLT3
042200     END-IF.                                                      SPLT3
042400 600-WRITE-EDGES.                                                 SPLT3
042450     PERFORM 610-WRITE-EDGE-IF-NONZERO                            SPLT3
042460         VARYING WS-SUB-K FROM 1 BY 1                             SPLT3
042470         UNTIL WS-SUB-K > WS-MTX-COUNT.                           SPLT3
042480 610-WRITE-EDGE-IF-NONZERO.                                       SPLT3
042700     SET WS-MTX-IDX TO WS-SUB-K.                                  SPLT3
042800     IF WS-MTX-AMOUNT(WS-MTX-IDX) > ZERO                          SPLT3
042900         PERFORM 650-WRITE-ONE-EDGE                               SPLT3
043000     END-IF.                                                      SPLT3
043200 650-WRITE-ONE-EDGE.                                              SPLT3
043300     INITIALIZE ED-EDGE-RECORD.                                   SPLT3
043400     SET WS-MEMBER-IDX TO WS-MTX-DEBTOR-IDX(WS-MTX-IDX).          SPLT3
043500     MOVE WS-MEMBER-NAME(WS-MEMBER-IDX) TO ED-DEBTOR.             SPLT3
043600     SET WS-MEMBER-IDX TO WS-MTX-CREDITOR-IDX(WS-MTX-IDX).        SPLT3
043700     MOVE WS-MEMBER-NAME(WS-MEMBER-IDX) TO ED-CREDITOR.           SPLT3
043800     MOVE WS-MTX-AMOUNT(WS-MTX-IDX) TO ED-AMOUNT.                 SPLT3
043900     WRITE ED-EDGE-RECORD.                                       SPLT3
044000 900-CLOSE-FILES.                                                 SPLT3
044100     CLOSE EXPENSES EXPDEBTS SETTLE.                              SPLT3
