000100 IDENTIFICATION DIVISION.                                         SPLEDR
000200 PROGRAM-ID. SPLTEXDR.                                            SPLEDR
000300 AUTHOR. M. SORIA.                                                SPLEDR
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.            SPLEDR
000500 DATE-WRITTEN. 08/16/1991.                                        SPLEDR
000600 DATE-COMPILED. 08/16/1991.                                       SPLEDR
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                SPLEDR
000800******************************************************************SPLEDR
000900*  SPLTEXDR - STAND-ALONE REGRESSION DRIVER FOR SPLTEXPR.  NOT   *SPLEDR
001000*  PART OF THE SPLT1-SPLT4 SETTLEMENT RUN - THIS IS A BENCH TEST *SPLEDR
001100*  A PROGRAMMER RUNS BY HAND AFTER TOUCHING SPLTEXPR, THE SAME   *SPLEDR
001200*  WAY ESCRIBI WAS RUN BY HAND TO SEED A TEST RECORD.  FIVE FIXED*SPLEDR
001300*  CASES, NO INPUT FILE, NO LOOP - EACH CASE IS WRITTEN OUT IN   *SPLEDR
001400*  FULL AND COMPARED TO ITS HAND-WORKED ANSWER.  A MISMATCH MEANS*SPLEDR
001500*  SPLTEXPR CHANGED BEHAVIOR, NOT THAT THE TEST DATA IS WRONG.   *SPLEDR
001600*----------------------------------------------------------------*SPLEDR
001700*  CHANGE LOG                                                    *SPLEDR
001800*  DATE     BY   TICKET    DESCRIPTION                           *SPLEDR
001900*  -------- ---- --------- ------------------------------------  *SPLEDR
002000*  08/16/91 MS   GL-0037   INITIAL VERSION - THREE CASES COVERING*SPLEDR
002100*                          PRECEDENCE, PARENTHESES, DIVISION.    *SPLEDR
002200*  11/19/92 CGV  GL-0044   ADDED CASE 4 (VARIABLE TABLE LOOKUP)  *SPLEDR
002300*                          AFTER THE SHARE-ENTRY SCREEN CHANGE   *SPLEDR
002400*                          THAT LET MEMBERS REFERENCE COLUMN     *SPLEDR
002500*                          NAMES IN AN AMOUNT FIELD.             *SPLEDR
002600*  03/15/01 RAA  GL-0096   ADDED CASE 5 (MISSING RIGHT PAREN)    *SPLEDR
002700*                          TO PROVE THE NEW FOUR-DECIMAL WORKING *SPLEDR
002800*                          PRECISION DID NOT DISTURB THE ERROR   *SPLEDR
002900*                          PATHS.  EXPECTED RESULTS FOR CASE 3   *SPLEDR
003000*                          UPDATED TO FOUR DECIMAL PLACES.       *SPLEDR
003100******************************************************************SPLEDR
003200 ENVIRONMENT DIVISION.                                            SPLEDR
003300 CONFIGURATION SECTION.                                           SPLEDR
003400 SPECIAL-NAMES.                                                   SPLEDR
003500     C01 IS TOP-OF-FORM.                                          SPLEDR
003600 DATA DIVISION.                                                   SPLEDR
003700 WORKING-STORAGE SECTION.                                         SPLEDR
003800 01  WS-EXPR-PARMS.                                               SPLEDR
003900     05  EP-TEXT                 PIC X(80).                       SPLEDR
004000     05  EP-TEXT-LEN             PIC 9(3) COMP.                   SPLEDR
004100     05  EP-VAR-COUNT            PIC 9(3) COMP.                   SPLEDR
004200     05  EP-VAR-TABLE OCCURS 20 TIMES.                            SPLEDR
004300         10  EP-VAR-NAME             PIC X(10).                   SPLEDR
004400         10  EP-VAR-VALUE            PIC S9(7)V9(4).              SPLEDR
004500         10  EP-VAR-VALUE-UNSIGNED REDEFINES EP-VAR-VALUE         SPLEDR
004600                                     PIC 9(7)V9(4).               SPLEDR
004700         10  FILLER                  PIC X(4).                    SPLEDR
004800     05  EP-RESULT               PIC S9(7)V9(4).                  SPLEDR
004900     05  EP-RESULT-UNSIGNED REDEFINES EP-RESULT                   SPLEDR
005000                                 PIC 9(7)V9(4).                   SPLEDR
005100     05  EP-STATUS               PIC X(2).                        SPLEDR
005200         88  EP-OK                       VALUE "00".              SPLEDR
005300     05  FILLER                  PIC X(10).                       SPLEDR
005400 01  WS-CASE-COUNTERS.                                            SPLEDR
005500     05  WS-CASE-COUNT           PIC 9(3) COMP.                   SPLEDR
005600     05  WS-PASS-COUNT           PIC 9(3) COMP.                   SPLEDR
005700     05  WS-FAIL-COUNT           PIC 9(3) COMP.                   SPLEDR
005800     05  FILLER                  PIC X(10).                       SPLEDR
005900 01  WS-CASE-LABEL-GROUP.                                         SPLEDR
006000     05  WS-CASE-LABEL           PIC X(30).                       SPLEDR
006100     05  FILLER                  PIC X(10).                       SPLEDR
006200 01  WS-CASE-LABEL-ALT REDEFINES WS-CASE-LABEL-GROUP.             SPLEDR
006300     05  WS-CASE-LABEL-SHORT     PIC X(10).                       SPLEDR
006400     05  FILLER                  PIC X(30).                       SPLEDR
006500 01  WS-EXPECT-WORK.                                              SPLEDR
006600     05  WS-EXPECT-RESULT        PIC S9(7)V9(4).                  SPLEDR
006700     05  WS-EXPECT-STATUS        PIC X(2).                        SPLEDR
006800     05  WS-RESULT-MATCH-SW      PIC X(1).                        SPLEDR
006900         88  WS-RESULT-MATCHES       VALUE "Y".                   SPLEDR
007000         88  WS-RESULT-DIFFERS       VALUE "N".                   SPLEDR
007100     05  FILLER                  PIC X(10).                       SPLEDR
007200 77  WS-DISPLAY-LINE             PIC X(60).                       SPLEDR
007300 PROCEDURE DIVISION.                                              SPLEDR
007400 100-MAIN-CONTROL.                                                SPLEDR
007500     MOVE ZERO TO WS-CASE-COUNT WS-PASS-COUNT WS-FAIL-COUNT.      SPLEDR
007600     DISPLAY "SPLTEXDR - SPLTEXPR REGRESSION BENCH STARTING".     SPLEDR
007700     PERFORM 200-CASE-ONE-PRECEDENCE.                             SPLEDR
007800     PERFORM 300-CASE-TWO-PARENS.                                 SPLEDR
007900     PERFORM 400-CASE-THREE-DIVISION.                             SPLEDR
008000     PERFORM 500-CASE-FOUR-VARIABLES.                             SPLEDR
008100     PERFORM 600-CASE-FIVE-BAD-PAREN.                             SPLEDR
008200     PERFORM 900-PRINT-SUMMARY.                                   SPLEDR
008300     STOP RUN.                                                    SPLEDR
008400 200-CASE-ONE-PRECEDENCE.                                         SPLEDR
008500     MOVE "CASE 1 - 2+3*4 (PRECEDENCE)" TO WS-CASE-LABEL.         SPLEDR
008600     MOVE SPACES TO EP-TEXT.                                      SPLEDR
008700     MOVE "2+3*4" TO EP-TEXT.                                     SPLEDR
008800     MOVE 5 TO EP-TEXT-LEN.                                       SPLEDR
008900     MOVE ZERO TO EP-VAR-COUNT.                                   SPLEDR
009000     CALL "SPLTEXPR" USING WS-EXPR-PARMS.                         SPLEDR
009100     MOVE 14.0000 TO WS-EXPECT-RESULT.                            SPLEDR
009200     MOVE "00" TO WS-EXPECT-STATUS.                               SPLEDR
009300     PERFORM 910-CHECK-ONE-CASE.                                  SPLEDR
009400 300-CASE-TWO-PARENS.                                             SPLEDR
009500     MOVE "CASE 2 - (2+3)*4 (PARENTHESES)" TO WS-CASE-LABEL.      SPLEDR
009600     MOVE SPACES TO EP-TEXT.                                      SPLEDR
009700     MOVE "(2+3)*4" TO EP-TEXT.                                   SPLEDR
009800     MOVE 7 TO EP-TEXT-LEN.                                       SPLEDR
009900     MOVE ZERO TO EP-VAR-COUNT.                                   SPLEDR
010000     CALL "SPLTEXPR" USING WS-EXPR-PARMS.                         SPLEDR
010100     MOVE 20.0000 TO WS-EXPECT-RESULT.                            SPLEDR
010200     MOVE "00" TO WS-EXPECT-STATUS.                               SPLEDR
010300     PERFORM 910-CHECK-ONE-CASE.                                  SPLEDR
010400 400-CASE-THREE-DIVISION.                                         SPLEDR
010500     MOVE "CASE 3 - 4/3 (WORKING PRECISION)" TO WS-CASE-LABEL.    SPLEDR
010600     MOVE SPACES TO EP-TEXT.                                      SPLEDR
010700     MOVE "4/3" TO EP-TEXT.                                       SPLEDR
010800     MOVE 3 TO EP-TEXT-LEN.                                       SPLEDR
010900     MOVE ZERO TO EP-VAR-COUNT.                                   SPLEDR
011000     CALL "SPLTEXPR" USING WS-EXPR-PARMS.                         SPLEDR
011100     MOVE 1.3333 TO WS-EXPECT-RESULT.                             SPLEDR
011200     MOVE "00" TO WS-EXPECT-STATUS.                               SPLEDR
011300     PERFORM 910-CHECK-ONE-CASE.                                  SPLEDR
011400 500-CASE-FOUR-VARIABLES.                                         SPLEDR
011500     MOVE "CASE 4 - A+B (VARIABLE TABLE)" TO WS-CASE-LABEL.       SPLEDR
011600     MOVE SPACES TO EP-TEXT.                                      SPLEDR
011700     MOVE "A+B" TO EP-TEXT.                                       SPLEDR
011800     MOVE 3 TO EP-TEXT-LEN.                                       SPLEDR
011900     MOVE 2 TO EP-VAR-COUNT.                                      SPLEDR
012000     MOVE "A" TO EP-VAR-NAME(1).                                  SPLEDR
012100     MOVE 10.0000 TO EP-VAR-VALUE(1).                             SPLEDR
012200     MOVE "B" TO EP-VAR-NAME(2).                                  SPLEDR
012300     MOVE 5.0000 TO EP-VAR-VALUE(2).                              SPLEDR
012400     CALL "SPLTEXPR" USING WS-EXPR-PARMS.                         SPLEDR
012500     MOVE 15.0000 TO WS-EXPECT-RESULT.                            SPLEDR
012600     MOVE "00" TO WS-EXPECT-STATUS.                               SPLEDR
012700     PERFORM 910-CHECK-ONE-CASE.                                  SPLEDR
012800 600-CASE-FIVE-BAD-PAREN.                                         SPLEDR
012900     MOVE "CASE 5 - (2+3 (MISSING RPAREN)" TO WS-CASE-LABEL.      SPLEDR
013000     MOVE SPACES TO EP-TEXT.                                      SPLEDR
013100     MOVE "(2+3" TO EP-TEXT.                                      SPLEDR
013200     MOVE 4 TO EP-TEXT-LEN.                                       SPLEDR
013300     MOVE ZERO TO EP-VAR-COUNT.                                   SPLEDR
013400     CALL "SPLTEXPR" USING WS-EXPR-PARMS.                         SPLEDR
013500     MOVE ZERO TO WS-EXPECT-RESULT.                               SPLEDR
013600     MOVE "13" TO WS-EXPECT-STATUS.                               SPLEDR
013700     PERFORM 910-CHECK-ONE-CASE.                                  SPLEDR
013800 900-PRINT-SUMMARY.                                               SPLEDR
013900     DISPLAY "----------------------------------------------".    SPLEDR
014000     MOVE SPACES TO WS-DISPLAY-LINE.                              SPLEDR
014100     STRING "CASES RUN: " DELIMITED BY SIZE                       SPLEDR
014200         WS-CASE-COUNT DELIMITED BY SIZE                          SPLEDR
014300         "  PASSED: " DELIMITED BY SIZE                           SPLEDR
014400         WS-PASS-COUNT DELIMITED BY SIZE                          SPLEDR
014500         "  FAILED: " DELIMITED BY SIZE                           SPLEDR
014600         WS-FAIL-COUNT DELIMITED BY SIZE                          SPLEDR
014700         INTO WS-DISPLAY-LINE.                                    SPLEDR
014800     DISPLAY WS-DISPLAY-LINE.                                     SPLEDR
014900 910-CHECK-ONE-CASE.                                              SPLEDR
015000     ADD 1 TO WS-CASE-COUNT.                                      SPLEDR
015100     IF EP-RESULT = WS-EXPECT-RESULT                              SPLEDR
015200        AND EP-STATUS = WS-EXPECT-STATUS                          SPLEDR
015300         MOVE "Y" TO WS-RESULT-MATCH-SW                           SPLEDR
015400     ELSE                                                         SPLEDR
015500         MOVE "N" TO WS-RESULT-MATCH-SW                           SPLEDR
015600     END-IF.                                                      SPLEDR
015700     IF WS-RESULT-MATCHES                                         SPLEDR
015800         ADD 1 TO WS-PASS-COUNT                                   SPLEDR
015900         DISPLAY WS-CASE-LABEL ": PASS"                           SPLEDR
016000     ELSE                                                         SPLEDR
016100         ADD 1 TO WS-FAIL-COUNT                                   SPLEDR
016200         DISPLAY WS-CASE-LABEL ": FAIL"                           SPLEDR
016300         DISPLAY "    GOT RESULT=" EP-RESULT " STATUS=" EP-STATUS SPLEDR
016400         DISPLAY "    WANT RESULT=" WS-EXPECT-RESULT              SPLEDR
016500             " STATUS=" WS-EXPECT-STATUS                          SPLEDR
016600     END-IF.                                                      SPLEDR
