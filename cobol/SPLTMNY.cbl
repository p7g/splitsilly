000100 IDENTIFICATION DIVISION.                                        SPLMNY
000200 PROGRAM-ID. SPLTMNY.                                            SPLMNY
000300 AUTHOR. C. GOMEZ-VARGAS.                                        SPLMNY
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.           SPLMNY
000500 DATE-WRITTEN. 07/11/1990.                                       SPLMNY
000600 DATE-COMPILED. 07/11/1990.                                      SPLMNY
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.               SPLMNY
000800******************************************************************SPLMNY
000900*  SPLTMNY - MONEY FORMATTING SUBPROGRAM.  SMALL CALLABLE UTILITY*SPLMNY
001000*  CALLED BY SPLT4 (AND BY ANY FUTURE LEDGER PROGRAM) TO TURN A  *SPLMNY
001100*  SIGNED INTEGER CENTS AMOUNT INTO A PRINTABLE "$D.CC" STRING,  *SPLMNY
001200*  AND TO CONVERT BETWEEN DECIMAL DOLLARS AND INTEGER CENTS.     *SPLMNY
001300*  NO FILES, NO SCREENS - ONE LINKAGE RECORD IN, ONE OUT.        *SPLMNY
001400*  WRITTEN SO THE DOLLAR/CENT RULE LIVES IN EXACTLY ONE PLACE,   *SPLMNY
001500*  SPLT4 USED TO BUILD ITS OWN "$D.CC" STRINGS PARAGRAPH BY      *SPLMNY
001600*  PARAGRAPH AND TWO OF THEM DISAGREED ON NEGATIVE BALANCES.     *SPLMNY
001700*----------------------------------------------------------------*SPLMNY
001800*  CHANGE LOG                                                   * SPLMNY
001900*  DATE     BY   TICKET    DESCRIPTION                          * SPLMNY
002000*  -------- ---- --------- ------------------------------------ * SPLMNY
002100*  07/11/90 CGV  GL-0026   INITIAL VERSION - FORMAT FUNCTION     *SPLMNY
002200*                          ONLY, CALLED FROM THE SETTLEMENT LIST.*SPLMNY
002300*  03/04/91 RAA  GL-0033   ADDED DOLLARS-TO-CENTS AND CENTS-TO-  *SPLMNY
002400*                          DOLLARS FUNCTIONS FOR THE NEW ENTRY   *SPLMNY
002500*                          SCREENS, FUNCTION CODE NOW REQUIRED.  *SPLMNY
002600*  11/19/92 CGV  GL-0042   NEGATIVE-AMOUNT SIGN WAS BEING LOST   *SPLMNY
002700*                          ON THE ABS-CENTS COMPUTE, FIXED.      *SPLMNY
002800*  12/29/98 CGV  GL-0080   Y2K: NO DATE FIELDS IN THIS PROGRAM,  *SPLMNY
002900*                          NO CHANGE REQUIRED, LOGGED FOR SIGN-  *SPLMNY
003000*                          OFF PURPOSES ONLY.                    *SPLMNY
003100*  02/02/01 RAA  GL-0094   LK-MNY-SYMBOL NOW TRIMMED WITH        *SPLMNY
003200*                          DELIMITED BY SPACE, WAS PRINTING TWO  *SPLMNY
003300*                          EXTRA BLANKS BEFORE THE DOLLAR SIGN.  *SPLMNY
003310*  04/02/01 CGV  GL-0098   FORMAT FUNCTION WAS STRINGING         *SPLMNY
003320*                          THE ZERO-SUPPRESSED DOLLARS           *SPLMNY
003330*                          FIELD DELIMITED BY SIZE, SO           *SPLMNY
003340*                          THE BLANKS LEFT BY Z(6)9              *SPLMNY
003350*                          LANDED IN LK-MNY-STRING.  NOW         *SPLMNY
003360*                          SCANS FOR THE FIRST SIGNIFICANT       *SPLMNY
003370*                          DIGIT AND STRINGS FROM THERE.         *SPLMNY
003400******************************************************************SPLMNY
003500 ENVIRONMENT DIVISION.                                           SPLMNY
003600 CONFIGURATION SECTION.                                          SPLMNY
003700 SPECIAL-NAMES.                                                  SPLMNY
003800     C01 IS TOP-OF-FORM.                                         SPLMNY
003900 DATA DIVISION.                                                  SPLMNY
004000 WORKING-STORAGE SECTION.                                        SPLMNY
004100 01  WS-MONEY-WORK.                                               SPLMNY
004200     05  WS-WORK-CENTS           PIC S9(9).                      SPLMNY
004300     05  WS-ABS-CENTS            PIC S9(9).                      SPLMNY
004400     05  WS-DOLLARS-PART         PIC 9(7) COMP.                  SPLMNY
004500     05  WS-CENTS-PART           PIC 9(2) COMP.                  SPLMNY
004600     05  WS-SIGN-CHAR            PIC X(1).                       SPLMNY
004700     05  WS-DOLLARS-EDIT         PIC Z(6)9.                      SPLMNY
004750     05  WS-DOLLARS-START        PIC 9(2) COMP.                  SPLMNY
004800     05  WS-CENTS-EDIT           PIC 99.                         SPLMNY
004850     05  WS-EDIT-SCAN-SW         PIC X(1).                       SPLMNY
004870         88  WS-EDIT-SCAN-DONE       VALUE "Y".                  SPLMNY
004900     05  FILLER                  PIC X(2).                       SPLMNY
005000 01  WS-MONEY-WORK-ALT REDEFINES WS-MONEY-WORK.                  SPLMNY
005100     05  WS-CENTS-COMBINED       PIC S9(18).                     SPLMNY
005200     05  FILLER                  PIC X(9).                       SPLMNY
005300 LINKAGE SECTION.                                                SPLMNY
005400 01  LK-MONEY-PARMS.                                              SPLMNY
005500     05  LK-MNY-FUNCTION         PIC X(1).                       SPLMNY
005600         88  LK-FUNC-FORMAT          VALUE "F".                  SPLMNY
005700         88  LK-FUNC-DOLLARS-TO-CENTS VALUE "D".                 SPLMNY
005800         88  LK-FUNC-CENTS-TO-DOLLARS VALUE "C".                 SPLMNY
005900     05  LK-MNY-CENTS            PIC S9(9).                      SPLMNY
006000     05  LK-MNY-DOLLARS          PIC S9(7)V99.                   SPLMNY
006100     05  LK-MNY-DOLLARS-UNSIGNED REDEFINES LK-MNY-DOLLARS         SPLMNY
006200                             PIC 9(7)V99.                        SPLMNY
006300     05  LK-MNY-SYMBOL           PIC X(3).                       SPLMNY
006400     05  LK-MNY-STRING           PIC X(20).                      SPLMNY
006500     05  FILLER                  PIC X(10).                      SPLMNY
006600 01  LK-MONEY-PARMS-ALT REDEFINES LK-MONEY-PARMS.                 SPLMNY
006700     05  FILLER                  PIC X(1).                       SPLMNY
006800     05  LK-MNY-CENTS-UNSIGNED   PIC 9(9).                       SPLMNY
006900     05  FILLER                  PIC X(34).                      SPLMNY
007000 PROCEDURE DIVISION USING LK-MONEY-PARMS.                        SPLMNY
007100 100-MAIN-CONTROL.                                                SPLMNY
007200     EVALUATE TRUE                                                SPLMNY
007300         WHEN LK-FUNC-FORMAT                                      SPLMNY
007400             PERFORM 200-FORMAT-CENTS                             SPLMNY
007500         WHEN LK-FUNC-DOLLARS-TO-CENTS                            SPLMNY
007600             PERFORM 300-DOLLARS-TO-CENTS                         SPLMNY
007700         WHEN LK-FUNC-CENTS-TO-DOLLARS                            SPLMNY
007800             PERFORM 400-CENTS-TO-DOLLARS                         SPLMNY
007900         WHEN OTHER                                               SPLMNY
008000             MOVE SPACES TO LK-MNY-STRING                         SPLMNY
008100     END-EVALUATE.                                                SPLMNY
008200     EXIT PROGRAM.                                                SPLMNY
008300 200-FORMAT-CENTS.                                                SPLMNY
008400     MOVE LK-MNY-CENTS TO WS-WORK-CENTS.                          SPLMNY
008500     IF WS-WORK-CENTS < ZERO                                      SPLMNY
008600         MOVE "-" TO WS-SIGN-CHAR                                 SPLMNY
008700         COMPUTE WS-ABS-CENTS = ZERO - WS-WORK-CENTS              SPLMNY
008800     ELSE                                                         SPLMNY
008900         MOVE SPACE TO WS-SIGN-CHAR                               SPLMNY
009000         MOVE WS-WORK-CENTS TO WS-ABS-CENTS                       SPLMNY
009100     END-IF.                                                      SPLMNY
009200     DIVIDE WS-ABS-CENTS BY 100 GIVING WS-DOLLARS-PART            SPLMNY
009300         REMAINDER WS-CENTS-PART.                                 SPLMNY
009400     MOVE WS-DOLLARS-PART TO WS-DOLLARS-EDIT.                     SPLMNY
009410     MOVE 1 TO WS-DOLLARS-START.                                  SPLMNY
009420     MOVE "N" TO WS-EDIT-SCAN-SW.                                 SPLMNY
009430     PERFORM 210-FIND-FIRST-DIGIT UNTIL WS-EDIT-SCAN-DONE.        SPLMNY
009500     MOVE WS-CENTS-PART TO WS-CENTS-EDIT.                         SPLMNY
009600     MOVE SPACES TO LK-MNY-STRING.                                SPLMNY
009700     STRING WS-SIGN-CHAR      DELIMITED BY SIZE                  SPLMNY
009800            LK-MNY-SYMBOL     DELIMITED BY SPACE                 SPLMNY
009900            WS-DOLLARS-EDIT(WS-DOLLARS-START:)                   SPLMNY
009910                              DELIMITED BY SIZE                  SPLMNY
010000            "."               DELIMITED BY SIZE                  SPLMNY
010100            WS-CENTS-EDIT     DELIMITED BY SIZE                  SPLMNY
010200         INTO LK-MNY-STRING.                                     SPLMNY
010210 210-FIND-FIRST-DIGIT.                                            SPLMNY
010220     IF WS-DOLLARS-START > 7                                      SPLMNY
010230         MOVE 7 TO WS-DOLLARS-START                               SPLMNY
010240         MOVE "Y" TO WS-EDIT-SCAN-SW                              SPLMNY
010250     ELSE                                                         SPLMNY
010260         IF WS-DOLLARS-EDIT(WS-DOLLARS-START:1) NOT = SPACE       SPLMNY
010270             MOVE "Y" TO WS-EDIT-SCAN-SW                          SPLMNY
010280         ELSE                                                     SPLMNY
010290             ADD 1 TO WS-DOLLARS-START                            SPLMNY
010300         END-IF                                                   SPLMNY
010310     END-IF.                                                      SPLMNY
010320 300-DOLLARS-TO-CENTS.                                            SPLMNY
010400     COMPUTE LK-MNY-CENTS = LK-MNY-DOLLARS * 100.                 SPLMNY
010500 400-CENTS-TO-DOLLARS.                                            SPLMNY
010600     COMPUTE LK-MNY-DOLLARS = LK-MNY-CENTS / 100.                 SPLMNY
