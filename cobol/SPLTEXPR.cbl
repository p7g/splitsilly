000100 IDENTIFICATION DIVISION.                                         SPLEXP
000200 PROGRAM-ID. SPLTEXPR.                                            SPLEXP
000300 AUTHOR. M. SORIA.                                                SPLEXP
000400 INSTALLATION. UNIZAR DATA CENTER - GROUP LEDGER UNIT.            SPLEXP
000500 DATE-WRITTEN. 08/14/1991.                                        SPLEXP
000600 DATE-COMPILED. 08/14/1991.                                       SPLEXP
000700 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.                SPLEXP
000800******************************************************************SPLEXP
000900*  SPLTEXPR - SMALL ARITHMETIC EXPRESSION EVALUATOR.  GIVEN A    *SPLEXP
001000*  TEXT STRING AND A CALLER VARIABLE TABLE, RETURNS THE STRING'S *SPLEXP
001100*  DECIMAL VALUE OR A SYNTAX-ERROR STATUS.  WRITTEN FOR THE      *SPLEXP
001200*  ON-LINE SHARE-ENTRY SCREENS SO A MEMBER CAN TYPE "200/3" OR   *SPLEXP
001300*  "A+B" RATHER THAN WORK THE ARITHMETIC OUT BY HAND FIRST.      *SPLEXP
001400*  NO FILES, NO SCREENS - ONE LINKAGE RECORD IN, ONE OUT, SAME   *SPLEXP
001500*  SHAPE AS SPLTMNY.  USES AN OPERATOR STACK AND A VALUE STACK   *SPLEXP
001600*  INSTEAD OF RECURSIVE DESCENT - THIS SHOP'S COMPILER DOES NOT  *SPLEXP
001700*  SUPPORT RECURSIVE PROGRAMS, SO PRECEDENCE CLIMB IS ITERATIVE. *SPLEXP
001800*----------------------------------------------------------------*SPLEXP
001900*  CHANGE LOG                                                    *SPLEXP
002000*  DATE     BY   TICKET    DESCRIPTION                           *SPLEXP
002100*  -------- ---- --------- ------------------------------------  *SPLEXP
002200*  08/14/91 MS   GL-0036   INITIAL VERSION - FOUR OPERATORS,     *SPLEXP
002300*                          NAMES, PARENTHESES, UNARY MINUS.      *SPLEXP
002400*  11/19/92 CGV  GL-0043   DIVIDE BY ZERO NOW RETURNS A SYNTAX-  *SPLEXP
002500*                          TYPE STATUS INSTEAD OF ABENDING THE   *SPLEXP
002600*                          CALLING SHARE-ENTRY SCREEN.           *SPLEXP
002700*  12/29/98 MS   GL-0081   Y2K: NO DATE FIELDS IN THIS PROGRAM,  *SPLEXP
002800*                          NO CHANGE REQUIRED, LOGGED FOR SIGN-  *SPLEXP
002900*                          OFF PURPOSES ONLY.                    *SPLEXP
003000*  03/15/01 RAA  GL-0096   WORKING PRECISION NOW FOUR DECIMAL    *SPLEXP
003100*                          PLACES, WAS THREE - SHARE-ENTRY USERS *SPLEXP
003200*                          COMPLAINED ABOUT REPEATING THIRDS     *SPLEXP
003300*                          ROUNDING DIFFERENTLY EVERY RUN.       *SPLEXP
003400******************************************************************SPLEXP
003500 ENVIRONMENT DIVISION.                                            SPLEXP
003600 CONFIGURATION SECTION.                                           SPLEXP
003700 SPECIAL-NAMES.                                                   SPLEXP
003800     C01 IS TOP-OF-FORM.                                          SPLEXP
003900 DATA DIVISION.                                                   SPLEXP
004000 WORKING-STORAGE SECTION.                                         SPLEXP
004100 01  WS-TOKEN-TABLE.                                              SPLEXP
004200     05  WS-TOKEN-ENTRY OCCURS 40 TIMES.                          SPLEXP
004300         10  WS-TOK-TYPE         PIC X(1).                        SPLEXP
004400         10  WS-TOK-OPCHAR       PIC X(1).                        SPLEXP
004500         10  WS-TOK-VALUE        PIC S9(7)V9(4).                  SPLEXP
004600         10  FILLER              PIC X(5).                        SPLEXP
004700 01  WS-TOKEN-TABLE-ALT REDEFINES WS-TOKEN-TABLE.                 SPLEXP
004800     05  WS-TOKEN-ENTRY-ALT OCCURS 40 TIMES.                      SPLEXP
004900         10  FILLER              PIC X(2).                        SPLEXP
005000         10  WS-TOK-VALUE-UNSIGNED PIC 9(7)V9(4).                 SPLEXP
005100         10  FILLER              PIC X(5).                        SPLEXP
005200 01  WS-OPSTACK.                                                  SPLEXP
005300     05  WS-OPSTACK-ENTRY OCCURS 40 TIMES.                        SPLEXP
005400         10  WS-OPSTACK-CHAR     PIC X(1).                        SPLEXP
005500 01  WS-VALSTACK.                                                 SPLEXP
005600     05  WS-VALSTACK-ENTRY OCCURS 40 TIMES.                       SPLEXP
005700         10  WS-VALSTACK-VAL     PIC S9(7)V9(4).                  SPLEXP
005800         10  FILLER              PIC X(5).                        SPLEXP
005900 01  WS-VALSTACK-ALT REDEFINES WS-VALSTACK.                       SPLEXP
006000     05  WS-VALSTACK-ENTRY-ALT OCCURS 40 TIMES.                   SPLEXP
006100         10  FILLER              PIC X(2).                        SPLEXP
006200         10  WS-VALSTACK-VAL-UNSIGNED PIC 9(7)V9(4).              SPLEXP
006300         10  FILLER              PIC X(5).                        SPLEXP
006400 01  WS-NUMBER-WORK.                                              SPLEXP
006500     05  WS-NUM-WHOLE-ACC        PIC 9(7).                        SPLEXP
006600     05  WS-NUM-FRAC-ACC         PIC 9(4).                        SPLEXP
006700     05  WS-NUM-FRAC-DIGITS      PIC 9(1) COMP.                   SPLEXP
006800     05  WS-NUM-FRAC-DIVISOR     PIC 9(5) COMP.                   SPLEXP
006900     05  WS-NUM-DECIMAL-SEEN     PIC X(1).                        SPLEXP
007000     05  WS-NUM-VALUE            PIC S9(7)V9(4).                  SPLEXP
007100     05  FILLER                  PIC X(10).                       SPLEXP
007200 01  WS-NUMBER-WORK-ALT REDEFINES WS-NUMBER-WORK.                 SPLEXP
007300     05  FILLER                  PIC X(13).                       SPLEXP
007400     05  WS-NUM-VALUE-UNSIGNED   PIC 9(7)V9(4).                   SPLEXP
007500     05  FILLER                  PIC X(10).                       SPLEXP
007600 01  WS-DIGIT-WORK.                                               SPLEXP
007700     05  WS-DIGIT-CHAR           PIC X(1).                        SPLEXP
007800 01  WS-DIGIT-WORK-ALT REDEFINES WS-DIGIT-WORK.                   SPLEXP
007900     05  WS-DIGIT-NUMERIC        PIC 9(1).                        SPLEXP
008000 01  WS-NAME-WORK.                                                SPLEXP
008100     05  WS-NAME-TEXT            PIC X(10).                       SPLEXP
008200     05  WS-NAME-LEN             PIC 9(2) COMP.                   SPLEXP
008300     05  FILLER                  PIC X(10).                       SPLEXP
008400 01  WS-SCAN-COUNTERS.                                            SPLEXP
008500     05  WS-SCAN-POS             PIC 9(3) COMP.                   SPLEXP
008600     05  WS-SCAN-LEN             PIC 9(3) COMP.                   SPLEXP
008700     05  WS-TOKEN-COUNT          PIC 9(3) COMP.                   SPLEXP
008800     05  WS-TOK-SUB              PIC 9(3) COMP.                   SPLEXP
008900     05  WS-TOK-IDX              PIC 9(3) COMP.                   SPLEXP
009000     05  WS-OPSTACK-TOP          PIC 9(3) COMP.                   SPLEXP
009100     05  WS-VALSTACK-TOP         PIC 9(3) COMP.                   SPLEXP
009200     05  WS-VAR-SUB              PIC 9(3) COMP.                   SPLEXP
009300     05  FILLER                  PIC X(10).                       SPLEXP
009400 77  WS-CUR-CHAR                 PIC X(1).                        SPLEXP
009500 77  WS-THIS-OPCHAR              PIC X(1).                        SPLEXP
009600 77  WS-POP-OPCHAR               PIC X(1).                        SPLEXP
009700 77  WS-PREC-CHAR                PIC X(1).                        SPLEXP
009800 77  WS-PREC-RESULT              PIC 9(1) COMP.                   SPLEXP
009900 77  WS-PREC-THIS                PIC 9(1) COMP.                   SPLEXP
010000 77  WS-LEFT-OPERAND             PIC S9(7)V9(4).                  SPLEXP
010100 77  WS-RIGHT-OPERAND            PIC S9(7)V9(4).                  SPLEXP
010200 77  WS-RESULT-VALUE             PIC S9(7)V9(4).                  SPLEXP
010300 77  WS-EXPR-ERROR-SW            PIC X(1).                        SPLEXP
010400     88  WS-EXPR-HAS-ERROR           VALUE "Y".                   SPLEXP
010500     88  WS-EXPR-NO-ERROR            VALUE "N".                   SPLEXP
010600 77  WS-EXPECT-OPERAND-SW        PIC X(1).                        SPLEXP
010700     88  WS-EXPECTING-OPERAND        VALUE "Y".                   SPLEXP
010800     88  WS-NOT-EXPECTING-OPERAND    VALUE "N".                   SPLEXP
010900 77  WS-NUM-CONTINUE-SW          PIC X(1).                        SPLEXP
011000 77  WS-NAME-CONTINUE-SW         PIC X(1).                        SPLEXP
011100 77  WS-POP-CONTINUE-SW          PIC X(1).                        SPLEXP
011200 77  WS-POP2-CONTINUE-SW         PIC X(1).                        SPLEXP
011300 77  WS-VAR-FOUND-SW             PIC X(1).                        SPLEXP
011400     88  WS-VAR-FOUND                VALUE "Y".                   SPLEXP
011500     88  WS-VAR-NOT-FOUND            VALUE "N".                   SPLEXP
011600 LINKAGE SECTION.                                                 SPLEXP
011700 01  LK-EXPR-PARMS.                                               SPLEXP
011800     05  LK-EXPR-TEXT            PIC X(80).                       SPLEXP
011900     05  LK-EXPR-TEXT-LEN        PIC 9(3) COMP.                   SPLEXP
012000     05  LK-EXPR-VAR-COUNT       PIC 9(3) COMP.                   SPLEXP
012100     05  LK-EXPR-VAR-TABLE OCCURS 20 TIMES.                       SPLEXP
012200         10  LK-VAR-NAME             PIC X(10).                   SPLEXP
012300         10  LK-VAR-VALUE            PIC S9(7)V9(4).              SPLEXP
012400         10  LK-VAR-VALUE-UNSIGNED REDEFINES LK-VAR-VALUE         SPLEXP
012500                                     PIC 9(7)V9(4).               SPLEXP
012600         10  FILLER                  PIC X(4).                    SPLEXP
012700     05  LK-EXPR-RESULT          PIC S9(7)V9(4).                  SPLEXP
012800     05  LK-EXPR-STATUS          PIC X(2).                        SPLEXP
012900         88  LK-EXPR-OK                  VALUE "00".              SPLEXP
013000         88  LK-EXPR-BAD-CHAR            VALUE "10".              SPLEXP
013100         88  LK-EXPR-BAD-NUMBER          VALUE "11".              SPLEXP
013200         88  LK-EXPR-UNKNOWN-NAME        VALUE "12".              SPLEXP
013300         88  LK-EXPR-MISSING-RPAREN      VALUE "13".              SPLEXP
013400         88  LK-EXPR-PREMATURE-END       VALUE "14".              SPLEXP
013500         88  LK-EXPR-DIVIDE-BY-ZERO      VALUE "15".              SPLEXP
013600     05  FILLER                  PIC X(10).                       SPLEXP
013700 PROCEDURE DIVISION USING LK-EXPR-PARMS.                          SPLEXP
013800 100-MAIN-CONTROL.                                                SPLEXP
013900     PERFORM 110-INITIALIZE.                                      SPLEXP
014000     MOVE LK-EXPR-TEXT-LEN TO WS-SCAN-LEN.                        SPLEXP
014100     IF WS-SCAN-LEN = ZERO                                        SPLEXP
014200         MOVE "14" TO LK-EXPR-STATUS                              SPLEXP
014300         MOVE "Y" TO WS-EXPR-ERROR-SW                             SPLEXP
014400         GO TO 100-MAIN-CONTROL-EXIT                              SPLEXP
014500     END-IF.                                                      SPLEXP
014600     PERFORM 200-TOKENIZE.                                        SPLEXP
014700     IF WS-EXPR-HAS-ERROR                                         SPLEXP
014800         GO TO 100-MAIN-CONTROL-EXIT                              SPLEXP
014900     END-IF.                                                      SPLEXP
015000     PERFORM 300-CLASSIFY-UNARY.                                  SPLEXP
015100     PERFORM 400-EVALUATE-TOKENS THRU 400-EVALUATE-TOKENS-EXIT.   SPLEXP
015200     IF WS-EXPR-HAS-ERROR                                         SPLEXP
015300         GO TO 100-MAIN-CONTROL-EXIT                              SPLEXP
015400     END-IF.                                                      SPLEXP
015500     IF WS-VALSTACK-TOP NOT = 1                                   SPLEXP
015600         MOVE "14" TO LK-EXPR-STATUS                              SPLEXP
015700         MOVE "Y" TO WS-EXPR-ERROR-SW                             SPLEXP
015800         GO TO 100-MAIN-CONTROL-EXIT                              SPLEXP
015900     END-IF.                                                      SPLEXP
016000     MOVE WS-VALSTACK-VAL(1) TO LK-EXPR-RESULT.                   SPLEXP
016100     MOVE "00" TO LK-EXPR-STATUS.                                 SPLEXP
016200 100-MAIN-CONTROL-EXIT.                                           SPLEXP
016300     EXIT PROGRAM.                                                SPLEXP
016400 110-INITIALIZE.                                                  SPLEXP
016500     MOVE ZERO TO WS-TOKEN-COUNT WS-OPSTACK-TOP WS-VALSTACK-TOP.  SPLEXP
016600     MOVE ZERO TO WS-SCAN-POS.                                    SPLEXP
016700     MOVE ZERO TO LK-EXPR-RESULT.                                 SPLEXP
016800     MOVE SPACES TO LK-EXPR-STATUS.                               SPLEXP
016900     MOVE "N" TO WS-EXPR-ERROR-SW.                                SPLEXP
017000 200-TOKENIZE.                                                    SPLEXP
017100     PERFORM 210-SCAN-ONE-TOKEN THRU 210-SCAN-ONE-TOKEN-EXIT      SPLEXP
017200         UNTIL WS-SCAN-POS > WS-SCAN-LEN OR WS-EXPR-HAS-ERROR.    SPLEXP
017300 210-SCAN-ONE-TOKEN.                                              SPLEXP
017400     PERFORM 215-SKIP-SPACES.                                     SPLEXP
017500     IF WS-SCAN-POS > WS-SCAN-LEN                                 SPLEXP
017600         GO TO 210-SCAN-ONE-TOKEN-EXIT                            SPLEXP
017700     END-IF.                                                      SPLEXP
017800     MOVE LK-EXPR-TEXT(WS-SCAN-POS:1) TO WS-CUR-CHAR.             SPLEXP
017900     EVALUATE TRUE                                                SPLEXP
018000         WHEN WS-CUR-CHAR >= "0" AND WS-CUR-CHAR <= "9"           SPLEXP
018100             PERFORM 220-SCAN-NUMBER THRU 220-SCAN-NUMBER-EXIT    SPLEXP
018200         WHEN (WS-CUR-CHAR >= "A" AND WS-CUR-CHAR <= "Z")         SPLEXP
018300              OR (WS-CUR-CHAR >= "a" AND WS-CUR-CHAR <= "z")      SPLEXP
018400             PERFORM 230-SCAN-NAME                                SPLEXP
018500         WHEN WS-CUR-CHAR = "+" OR WS-CUR-CHAR = "-"              SPLEXP
018600              OR WS-CUR-CHAR = "*" OR WS-CUR-CHAR = "/"           SPLEXP
018700             PERFORM 240-ADD-OPERATOR-TOKEN                       SPLEXP
018800             ADD 1 TO WS-SCAN-POS                                 SPLEXP
018900         WHEN WS-CUR-CHAR = "("                                   SPLEXP
019000             PERFORM 245-ADD-LPAREN-TOKEN                         SPLEXP
019100             ADD 1 TO WS-SCAN-POS                                 SPLEXP
019200         WHEN WS-CUR-CHAR = ")"                                   SPLEXP
019300             PERFORM 246-ADD-RPAREN-TOKEN                         SPLEXP
019400             ADD 1 TO WS-SCAN-POS                                 SPLEXP
019500         WHEN OTHER                                               SPLEXP
019600             MOVE "10" TO LK-EXPR-STATUS                          SPLEXP
019700             MOVE "Y" TO WS-EXPR-ERROR-SW                         SPLEXP
019800     END-EVALUATE.                                                SPLEXP
019900 210-SCAN-ONE-TOKEN-EXIT.                                         SPLEXP
020000     EXIT.                                                        SPLEXP
020100 215-SKIP-SPACES.                                                 SPLEXP
020200     PERFORM 216-SKIP-ONE-SPACE                                   SPLEXP
020300         UNTIL WS-SCAN-POS > WS-SCAN-LEN                          SPLEXP
020400            OR LK-EXPR-TEXT(WS-SCAN-POS:1) NOT = SPACE.           SPLEXP
020500 216-SKIP-ONE-SPACE.                                              SPLEXP
020600     ADD 1 TO WS-SCAN-POS.                                        SPLEXP
020700 220-SCAN-NUMBER.                                                 SPLEXP
020800     MOVE ZERO TO WS-NUM-WHOLE-ACC WS-NUM-FRAC-ACC                SPLEXP
020900         WS-NUM-FRAC-DIGITS.                                      SPLEXP
021000     MOVE 1 TO WS-NUM-FRAC-DIVISOR.                               SPLEXP
021100     MOVE "N" TO WS-NUM-DECIMAL-SEEN.                             SPLEXP
021200     MOVE "Y" TO WS-NUM-CONTINUE-SW.                              SPLEXP
021300     PERFORM 222-SCAN-ONE-DIGIT-OR-DOT                            SPLEXP
021400         UNTIL WS-SCAN-POS > WS-SCAN-LEN                          SPLEXP
021500            OR WS-EXPR-HAS-ERROR                                  SPLEXP
021600            OR WS-NUM-CONTINUE-SW = "N".                          SPLEXP
021700     IF WS-EXPR-HAS-ERROR                                         SPLEXP
021800         GO TO 220-SCAN-NUMBER-EXIT                               SPLEXP
021900     END-IF.                                                      SPLEXP
022000     MOVE WS-NUM-WHOLE-ACC TO WS-NUM-VALUE.                       SPLEXP
022100     PERFORM 224-ADD-FRACTION-PART.                               SPLEXP
022200     PERFORM 226-ADD-NUMBER-TOKEN.                                SPLEXP
022300 220-SCAN-NUMBER-EXIT.                                            SPLEXP
022400     EXIT.                                                        SPLEXP
022500 222-SCAN-ONE-DIGIT-OR-DOT.                                       SPLEXP
022600     MOVE LK-EXPR-TEXT(WS-SCAN-POS:1) TO WS-CUR-CHAR.             SPLEXP
022700     EVALUATE TRUE                                                SPLEXP
022800         WHEN WS-CUR-CHAR >= "0" AND WS-CUR-CHAR <= "9"           SPLEXP
022900             IF WS-NUM-DECIMAL-SEEN = "Y"                         SPLEXP
023000                 PERFORM 223-ADD-FRAC-DIGIT                       SPLEXP
023100             ELSE                                                 SPLEXP
023200                 PERFORM 221-ADD-WHOLE-DIGIT                      SPLEXP
023300             END-IF                                               SPLEXP
023400         WHEN WS-CUR-CHAR = "."                                   SPLEXP
023500             IF WS-NUM-DECIMAL-SEEN = "Y"                         SPLEXP
023600                 MOVE "11" TO LK-EXPR-STATUS                      SPLEXP
023700                 MOVE "Y" TO WS-EXPR-ERROR-SW                     SPLEXP
023800                 MOVE "N" TO WS-NUM-CONTINUE-SW                   SPLEXP
023900             ELSE                                                 SPLEXP
024000                 MOVE "Y" TO WS-NUM-DECIMAL-SEEN                  SPLEXP
024100                 ADD 1 TO WS-SCAN-POS                             SPLEXP
024200             END-IF                                               SPLEXP
024300         WHEN OTHER                                               SPLEXP
024400             MOVE "N" TO WS-NUM-CONTINUE-SW                       SPLEXP
024500     END-EVALUATE.                                                SPLEXP
024600 221-ADD-WHOLE-DIGIT.                                             SPLEXP
024700     MOVE WS-CUR-CHAR TO WS-DIGIT-CHAR.                           SPLEXP
024800     COMPUTE WS-NUM-WHOLE-ACC =                                   SPLEXP
024900         WS-NUM-WHOLE-ACC * 10 + WS-DIGIT-NUMERIC.                SPLEXP
025000     ADD 1 TO WS-SCAN-POS.                                        SPLEXP
025100 223-ADD-FRAC-DIGIT.                                              SPLEXP
025200     IF WS-NUM-FRAC-DIGITS < 4                                    SPLEXP
025300         MOVE WS-CUR-CHAR TO WS-DIGIT-CHAR                        SPLEXP
025400         COMPUTE WS-NUM-FRAC-ACC =                                SPLEXP
025500             WS-NUM-FRAC-ACC * 10 + WS-DIGIT-NUMERIC              SPLEXP
025600         COMPUTE WS-NUM-FRAC-DIVISOR = WS-NUM-FRAC-DIVISOR * 10   SPLEXP
025700         ADD 1 TO WS-NUM-FRAC-DIGITS                              SPLEXP
025800     END-IF.                                                      SPLEXP
025900     ADD 1 TO WS-SCAN-POS.                                        SPLEXP
026000 224-ADD-FRACTION-PART.                                           SPLEXP
026100     IF WS-NUM-FRAC-DIGITS > 0                                    SPLEXP
026200         COMPUTE WS-NUM-VALUE = WS-NUM-VALUE +                    SPLEXP
026300             (WS-NUM-FRAC-ACC / WS-NUM-FRAC-DIVISOR)              SPLEXP
026400     END-IF.                                                      SPLEXP
026500 226-ADD-NUMBER-TOKEN.                                            SPLEXP
026600     ADD 1 TO WS-TOKEN-COUNT.                                     SPLEXP
026700     MOVE WS-TOKEN-COUNT TO WS-TOK-IDX.                           SPLEXP
026800     MOVE "N" TO WS-TOK-TYPE(WS-TOK-IDX).                         SPLEXP
026900     MOVE WS-NUM-VALUE TO WS-TOK-VALUE(WS-TOK-IDX).               SPLEXP
027000 230-SCAN-NAME.                                                   SPLEXP
027100     MOVE SPACES TO WS-NAME-TEXT.                                 SPLEXP
027200     MOVE ZERO TO WS-NAME-LEN.                                    SPLEXP
027300     MOVE "Y" TO WS-NAME-CONTINUE-SW.                             SPLEXP
027400     PERFORM 232-SCAN-ONE-NAME-CHAR                               SPLEXP
027500         UNTIL WS-SCAN-POS > WS-SCAN-LEN                          SPLEXP
027600            OR WS-NAME-CONTINUE-SW = "N".                         SPLEXP
027700     PERFORM 234-RESOLVE-NAME THRU 234-RESOLVE-NAME-EXIT.         SPLEXP
027800 232-SCAN-ONE-NAME-CHAR.                                          SPLEXP
027900     MOVE LK-EXPR-TEXT(WS-SCAN-POS:1) TO WS-CUR-CHAR.             SPLEXP
028000     IF (WS-CUR-CHAR >= "A" AND WS-CUR-CHAR <= "Z")               SPLEXP
028100        OR (WS-CUR-CHAR >= "a" AND WS-CUR-CHAR <= "z")            SPLEXP
028200        OR (WS-CUR-CHAR >= "0" AND WS-CUR-CHAR <= "9")            SPLEXP
028300        OR WS-CUR-CHAR = "_"                                      SPLEXP
028400         IF WS-NAME-LEN < 10                                      SPLEXP
028500             ADD 1 TO WS-NAME-LEN                                 SPLEXP
028600             MOVE WS-CUR-CHAR TO WS-NAME-TEXT(WS-NAME-LEN:1)      SPLEXP
028700         END-IF                                                   SPLEXP
028800         ADD 1 TO WS-SCAN-POS                                     SPLEXP
028900     ELSE                                                         SPLEXP
029000         MOVE "N" TO WS-NAME-CONTINUE-SW                          SPLEXP
029100     END-IF.                                                      SPLEXP
029200 234-RESOLVE-NAME.                                                SPLEXP
029300     MOVE "N" TO WS-VAR-FOUND-SW.                                 SPLEXP
029400     MOVE ZERO TO WS-NUM-VALUE.                                   SPLEXP
029500     PERFORM 236-CHECK-ONE-VAR VARYING WS-VAR-SUB FROM 1 BY 1     SPLEXP
029600         UNTIL WS-VAR-SUB > LK-EXPR-VAR-COUNT.                    SPLEXP
029700     IF WS-VAR-NOT-FOUND                                          SPLEXP
029800         MOVE "12" TO LK-EXPR-STATUS                              SPLEXP
029900         MOVE "Y" TO WS-EXPR-ERROR-SW                             SPLEXP
030000         GO TO 234-RESOLVE-NAME-EXIT                              SPLEXP
030100     END-IF.                                                      SPLEXP
030200     PERFORM 226-ADD-NUMBER-TOKEN.                                SPLEXP
030300 234-RESOLVE-NAME-EXIT.                                           SPLEXP
030400     EXIT.                                                        SPLEXP
030500 236-CHECK-ONE-VAR.                                               SPLEXP
030600     IF LK-VAR-NAME(WS-VAR-SUB) = WS-NAME-TEXT                    SPLEXP
030700         MOVE LK-VAR-VALUE(WS-VAR-SUB) TO WS-NUM-VALUE            SPLEXP
030800         MOVE "Y" TO WS-VAR-FOUND-SW                              SPLEXP
030900     END-IF.                                                      SPLEXP
031000 240-ADD-OPERATOR-TOKEN.                                          SPLEXP
031100     ADD 1 TO WS-TOKEN-COUNT.                                     SPLEXP
031200     MOVE WS-TOKEN-COUNT TO WS-TOK-IDX.                           SPLEXP
031300     MOVE "O" TO WS-TOK-TYPE(WS-TOK-IDX).                         SPLEXP
031400     MOVE WS-CUR-CHAR TO WS-TOK-OPCHAR(WS-TOK-IDX).               SPLEXP
031500 245-ADD-LPAREN-TOKEN.                                            SPLEXP
031600     ADD 1 TO WS-TOKEN-COUNT.                                     SPLEXP
031700     MOVE WS-TOKEN-COUNT TO WS-TOK-IDX.                           SPLEXP
031800     MOVE "L" TO WS-TOK-TYPE(WS-TOK-IDX).                         SPLEXP
031900 246-ADD-RPAREN-TOKEN.                                            SPLEXP
032000     ADD 1 TO WS-TOKEN-COUNT.                                     SPLEXP
032100     MOVE WS-TOKEN-COUNT TO WS-TOK-IDX.                           SPLEXP
032200     MOVE "R" TO WS-TOK-TYPE(WS-TOK-IDX).                         SPLEXP
032300 300-CLASSIFY-UNARY.                                              SPLEXP
032400     MOVE "Y" TO WS-EXPECT-OPERAND-SW.                            SPLEXP
032500     PERFORM 305-CLASSIFY-ONE-TOKEN                               SPLEXP
032600         VARYING WS-TOK-SUB FROM 1 BY 1                           SPLEXP
032700         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT.                       SPLEXP
032800 305-CLASSIFY-ONE-TOKEN.                                          SPLEXP
032900     MOVE WS-TOK-SUB TO WS-TOK-IDX.                               SPLEXP
033000     EVALUATE WS-TOK-TYPE(WS-TOK-IDX)                             SPLEXP
033100         WHEN "N"                                                 SPLEXP
033200             MOVE "N" TO WS-EXPECT-OPERAND-SW                     SPLEXP
033300         WHEN "L"                                                 SPLEXP
033400             MOVE "Y" TO WS-EXPECT-OPERAND-SW                     SPLEXP
033500         WHEN "R"                                                 SPLEXP
033600             MOVE "N" TO WS-EXPECT-OPERAND-SW                     SPLEXP
033700         WHEN "O"                                                 SPLEXP
033800             IF WS-TOK-OPCHAR(WS-TOK-IDX) = "-"                   SPLEXP
033900                AND WS-EXPECTING-OPERAND                          SPLEXP
034000                 MOVE "U" TO WS-TOK-TYPE(WS-TOK-IDX)              SPLEXP
034100                 MOVE "~" TO WS-TOK-OPCHAR(WS-TOK-IDX)            SPLEXP
034200                 MOVE "Y" TO WS-EXPECT-OPERAND-SW                 SPLEXP
034300             ELSE                                                 SPLEXP
034400                 MOVE "Y" TO WS-EXPECT-OPERAND-SW                 SPLEXP
034500             END-IF                                               SPLEXP
034600     END-EVALUATE.                                                SPLEXP
034700 400-EVALUATE-TOKENS.                                             SPLEXP
034800     PERFORM 410-PROCESS-ONE-TOKEN                                SPLEXP
034900         VARYING WS-TOK-SUB FROM 1 BY 1                           SPLEXP
035000         UNTIL WS-TOK-SUB > WS-TOKEN-COUNT OR WS-EXPR-HAS-ERROR.  SPLEXP
035100     IF WS-EXPR-HAS-ERROR                                         SPLEXP
035200         GO TO 400-EVALUATE-TOKENS-EXIT                           SPLEXP
035300     END-IF.                                                      SPLEXP
035400     PERFORM 450-DRAIN-OPSTACK.                                   SPLEXP
035500 400-EVALUATE-TOKENS-EXIT.                                        SPLEXP
035600     EXIT.                                                        SPLEXP
035700 410-PROCESS-ONE-TOKEN.                                           SPLEXP
035800     MOVE WS-TOK-SUB TO WS-TOK-IDX.                               SPLEXP
035900     EVALUATE WS-TOK-TYPE(WS-TOK-IDX)                             SPLEXP
036000         WHEN "N"                                                 SPLEXP
036100             PERFORM 420-PUSH-VALUE                               SPLEXP
036200         WHEN "L"                                                 SPLEXP
036300             PERFORM 430-PUSH-LPAREN                              SPLEXP
036400         WHEN "R"                                                 SPLEXP
036500             PERFORM 440-HANDLE-RPAREN                            SPLEXP
036600                 THRU 440-HANDLE-RPAREN-EXIT                      SPLEXP
036700         WHEN "O"                                                 SPLEXP
036800             PERFORM 460-REDUCE-AND-PUSH                          SPLEXP
036900                 THRU 460-REDUCE-AND-PUSH-EXIT                    SPLEXP
037000         WHEN "U"                                                 SPLEXP
037100             PERFORM 460-REDUCE-AND-PUSH                          SPLEXP
037200                 THRU 460-REDUCE-AND-PUSH-EXIT                    SPLEXP
037300     END-EVALUATE.                                                SPLEXP
037400 420-PUSH-VALUE.                                                  SPLEXP
037500     ADD 1 TO WS-VALSTACK-TOP.                                    SPLEXP
037600     MOVE WS-TOK-VALUE(WS-TOK-IDX)                                SPLEXP
037700         TO WS-VALSTACK-VAL(WS-VALSTACK-TOP).                     SPLEXP
037800 430-PUSH-LPAREN.                                                 SPLEXP
037900     ADD 1 TO WS-OPSTACK-TOP.                                     SPLEXP
038000     MOVE "(" TO WS-OPSTACK-CHAR(WS-OPSTACK-TOP).                 SPLEXP
038100 440-HANDLE-RPAREN.                                               SPLEXP
038200     MOVE "Y" TO WS-POP2-CONTINUE-SW.                             SPLEXP
038300     PERFORM 442-POP-ONE-UNTIL-LPAREN                             SPLEXP
038400         UNTIL WS-OPSTACK-TOP = 0                                 SPLEXP
038500            OR WS-EXPR-HAS-ERROR                                  SPLEXP
038600            OR WS-POP2-CONTINUE-SW = "N".                         SPLEXP
038700     IF WS-EXPR-HAS-ERROR                                         SPLEXP
038800         GO TO 440-HANDLE-RPAREN-EXIT                             SPLEXP
038900     END-IF.                                                      SPLEXP
039000     IF WS-OPSTACK-TOP = 0                                        SPLEXP
039100         MOVE "10" TO LK-EXPR-STATUS                              SPLEXP
039200         MOVE "Y" TO WS-EXPR-ERROR-SW                             SPLEXP
039300         GO TO 440-HANDLE-RPAREN-EXIT                             SPLEXP
039400     END-IF.                                                      SPLEXP
039500     SUBTRACT 1 FROM WS-OPSTACK-TOP.                              SPLEXP
039600 440-HANDLE-RPAREN-EXIT.                                          SPLEXP
039700     EXIT.                                                        SPLEXP
039800 442-POP-ONE-UNTIL-LPAREN.                                        SPLEXP
039900     IF WS-OPSTACK-CHAR(WS-OPSTACK-TOP) = "("                     SPLEXP
040000         MOVE "N" TO WS-POP2-CONTINUE-SW                          SPLEXP
040100     ELSE                                                         SPLEXP
040200         MOVE WS-OPSTACK-CHAR(WS-OPSTACK-TOP) TO WS-POP-OPCHAR    SPLEXP
040300         SUBTRACT 1 FROM WS-OPSTACK-TOP                           SPLEXP
040400         PERFORM 470-APPLY-OPERATOR                               SPLEXP
040500             THRU 470-APPLY-OPERATOR-EXIT                         SPLEXP
040600     END-IF.                                                      SPLEXP
040700 450-DRAIN-OPSTACK.                                               SPLEXP
040800     PERFORM 452-DRAIN-ONE-OPERATOR                               SPLEXP
040900         UNTIL WS-OPSTACK-TOP = 0 OR WS-EXPR-HAS-ERROR.           SPLEXP
041000 452-DRAIN-ONE-OPERATOR.                                          SPLEXP
041100     IF WS-OPSTACK-CHAR(WS-OPSTACK-TOP) = "("                     SPLEXP
041200         MOVE "13" TO LK-EXPR-STATUS                              SPLEXP
041300         MOVE "Y" TO WS-EXPR-ERROR-SW                             SPLEXP
041400     ELSE                                                         SPLEXP
041500         MOVE WS-OPSTACK-CHAR(WS-OPSTACK-TOP) TO WS-POP-OPCHAR    SPLEXP
041600         SUBTRACT 1 FROM WS-OPSTACK-TOP                           SPLEXP
041700         PERFORM 470-APPLY-OPERATOR                               SPLEXP
041800             THRU 470-APPLY-OPERATOR-EXIT                         SPLEXP
041900     END-IF.                                                      SPLEXP
042000 460-REDUCE-AND-PUSH.                                             SPLEXP
042100     MOVE WS-TOK-OPCHAR(WS-TOK-IDX) TO WS-THIS-OPCHAR.            SPLEXP
042200     MOVE WS-THIS-OPCHAR TO WS-PREC-CHAR.                         SPLEXP
042300     PERFORM 480-GET-PRECEDENCE.                                  SPLEXP
042400     MOVE WS-PREC-RESULT TO WS-PREC-THIS.                         SPLEXP
042500     MOVE "Y" TO WS-POP-CONTINUE-SW.                              SPLEXP
042600     PERFORM 462-POP-HIGHER-PRECEDENCE                            SPLEXP
042700         UNTIL WS-OPSTACK-TOP = 0                                 SPLEXP
042800            OR WS-EXPR-HAS-ERROR                                  SPLEXP
042900            OR WS-POP-CONTINUE-SW = "N".                          SPLEXP
043000     IF WS-EXPR-HAS-ERROR                                         SPLEXP
043100         GO TO 460-REDUCE-AND-PUSH-EXIT                           SPLEXP
043200     END-IF.                                                      SPLEXP
043300     ADD 1 TO WS-OPSTACK-TOP.                                     SPLEXP
043400     MOVE WS-THIS-OPCHAR TO WS-OPSTACK-CHAR(WS-OPSTACK-TOP).      SPLEXP
043500 460-REDUCE-AND-PUSH-EXIT.                                        SPLEXP
043600     EXIT.                                                        SPLEXP
043700 462-POP-HIGHER-PRECEDENCE.                                       SPLEXP
043800     IF WS-OPSTACK-CHAR(WS-OPSTACK-TOP) = "("                     SPLEXP
043900         MOVE "N" TO WS-POP-CONTINUE-SW                           SPLEXP
044000     ELSE                                                         SPLEXP
044100         MOVE WS-OPSTACK-CHAR(WS-OPSTACK-TOP) TO WS-PREC-CHAR     SPLEXP
044200         PERFORM 480-GET-PRECEDENCE                               SPLEXP
044300         IF WS-PREC-RESULT < WS-PREC-THIS                         SPLEXP
044400             MOVE "N" TO WS-POP-CONTINUE-SW                       SPLEXP
044500         ELSE                                                     SPLEXP
044600             MOVE WS-OPSTACK-CHAR(WS-OPSTACK-TOP)                 SPLEXP
044700                 TO WS-POP-OPCHAR                                 SPLEXP
044800             SUBTRACT 1 FROM WS-OPSTACK-TOP                       SPLEXP
044900             PERFORM 470-APPLY-OPERATOR                           SPLEXP
045000                 THRU 470-APPLY-OPERATOR-EXIT                     SPLEXP
045100         END-IF                                                   SPLEXP
045200     END-IF.                                                      SPLEXP
045300 470-APPLY-OPERATOR.                                              SPLEXP
045400     IF WS-POP-OPCHAR = "~"                                       SPLEXP
045500         IF WS-VALSTACK-TOP < 1                                   SPLEXP
045600             MOVE "14" TO LK-EXPR-STATUS                          SPLEXP
045700             MOVE "Y" TO WS-EXPR-ERROR-SW                         SPLEXP
045800             GO TO 470-APPLY-OPERATOR-EXIT                        SPLEXP
045900         END-IF                                                   SPLEXP
046000         MOVE WS-VALSTACK-VAL(WS-VALSTACK-TOP)                    SPLEXP
046100             TO WS-LEFT-OPERAND                                   SPLEXP
046200         COMPUTE WS-RESULT-VALUE = ZERO - WS-LEFT-OPERAND         SPLEXP
046300         MOVE WS-RESULT-VALUE                                     SPLEXP
046400             TO WS-VALSTACK-VAL(WS-VALSTACK-TOP)                  SPLEXP
046500     ELSE                                                         SPLEXP
046600         IF WS-VALSTACK-TOP < 2                                   SPLEXP
046700             MOVE "14" TO LK-EXPR-STATUS                          SPLEXP
046800             MOVE "Y" TO WS-EXPR-ERROR-SW                         SPLEXP
046900             GO TO 470-APPLY-OPERATOR-EXIT                        SPLEXP
047000         END-IF                                                   SPLEXP
047100         MOVE WS-VALSTACK-VAL(WS-VALSTACK-TOP)                    SPLEXP
047200             TO WS-RIGHT-OPERAND                                  SPLEXP
047300         SUBTRACT 1 FROM WS-VALSTACK-TOP                          SPLEXP
047400         MOVE WS-VALSTACK-VAL(WS-VALSTACK-TOP)                    SPLEXP
047500             TO WS-LEFT-OPERAND                                   SPLEXP
047600         EVALUATE WS-POP-OPCHAR                                   SPLEXP
047700             WHEN "+"                                             SPLEXP
047800                 COMPUTE WS-RESULT-VALUE =                        SPLEXP
047900                     WS-LEFT-OPERAND + WS-RIGHT-OPERAND           SPLEXP
048000             WHEN "-"                                             SPLEXP
048100                 COMPUTE WS-RESULT-VALUE =                        SPLEXP
048200                     WS-LEFT-OPERAND - WS-RIGHT-OPERAND           SPLEXP
048300             WHEN "*"                                             SPLEXP
048400                 COMPUTE WS-RESULT-VALUE =                        SPLEXP
048500                     WS-LEFT-OPERAND * WS-RIGHT-OPERAND           SPLEXP
048600             WHEN "/"                                             SPLEXP
048700                 IF WS-RIGHT-OPERAND = ZERO                       SPLEXP
048800                     MOVE "15" TO LK-EXPR-STATUS                  SPLEXP
048900                     MOVE "Y" TO WS-EXPR-ERROR-SW                 SPLEXP
049000                     GO TO 470-APPLY-OPERATOR-EXIT                SPLEXP
049100                 END-IF                                           SPLEXP
049200                 COMPUTE WS-RESULT-VALUE =                        SPLEXP
049300                     WS-LEFT-OPERAND / WS-RIGHT-OPERAND           SPLEXP
049400         END-EVALUATE                                             SPLEXP
049500         MOVE WS-RESULT-VALUE                                     SPLEXP
049600             TO WS-VALSTACK-VAL(WS-VALSTACK-TOP)                  SPLEXP
049700     END-IF.                                                      SPLEXP
049800 470-APPLY-OPERATOR-EXIT.                                         SPLEXP
049900     EXIT.                                                        SPLEXP
050000 480-GET-PRECEDENCE.                                              SPLEXP
050100     EVALUATE WS-PREC-CHAR                                        SPLEXP
050200         WHEN "~"                                                 SPLEXP
050300             MOVE 3 TO WS-PREC-RESULT                             SPLEXP
050400         WHEN "*"                                                 SPLEXP
050500             MOVE 2 TO WS-PREC-RESULT                             SPLEXP
050600         WHEN "/"                                                 SPLEXP
050700             MOVE 2 TO WS-PREC-RESULT                             SPLEXP
050800         WHEN "+"                                                 SPLEXP
050900             MOVE 1 TO WS-PREC-RESULT                             SPLEXP
051000         WHEN "-"                                                 SPLEXP
051100             MOVE 1 TO WS-PREC-RESULT                             SPLEXP
051200         WHEN OTHER                                               SPLEXP
051300             MOVE 0 TO WS-PREC-RESULT                             SPLEXP
051400     END-EVALUATE.                                                SPLEXP
